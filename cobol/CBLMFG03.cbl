000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.             CBLMFG03.
000300       AUTHOR.                 DEBRA WOZNIAK.
000400       INSTALLATION.           LINDQUIST RESALE SYSTEMS.
000500       DATE-WRITTEN.           11/02/88.
000600       DATE-COMPILED.
000700       SECURITY.               UNCLASSIFIED.
000800      ****************************************************************
000900      * THIS PROGRAM IS THE MINIFIG PROFIT BATCH, STEP 3.            *
001000      * WRITES THE PRE-BUILD INVENTORY REPORT, THEN FOR EACH WANTED  *
001100      * LIST (BILL OF MATERIAL FOR ONE SELLABLE UNIT) RUNS THE       *
001200      * 3-PASS BUILD ENGINE AGAINST THE INVENTORY TO FIND HOW MANY   *
001300      * COMPLETE UNITS CAN BE BUILT AND AT WHAT COST, WRITES ONE     *
001400      * SUMMARY LINE PER LIST, AND FINALLY WRITES THE LEFTOVER       *
001500      * (POST-BUILD) INVENTORY REPORT.                               *
001600      ****************************************************************
001700      * CHANGE LOG                                                  *
001800      *   11/02/88  AL   ORIG-0051  FIRST CUT - SET/MINIFIG PASSES   *
001900      *                             ONLY, NO PARTS-ONLY PASS         *
002000      *   09/14/89  AL   CR-0061    ADDED PARTS-ONLY PASS FOR LOOSE  *
002100      *                             MINIFIG PARTS ON THE WANTED LIST *
002200      *   03/21/92  DW   CR-0133    WEIGHTED UNIT COST ON AGGREGATE  *
002300      *   03/21/92  DW   CR-0134    SUMMARY DERIVED COLUMNS ADDED    *
002400      *                             NET/PROFIT/MARGIN/MARKUP/TIERS   *
002500      *   04/18/94  RT   CR-0201    COLOR-NAME PREFIX STRIPPED OFF   *
002600      *                             THE DESCRIPTION ON REPORT LINES  *
002700      *   09/14/97  AL   CR-0244    FEE1/FEE2 NOW READ FROM A CONFIG *
002800      *                             FILE INSTEAD OF AN OPERATOR      *
002900      *                             PROMPT AT THE CONSOLE            *
003000      *   11/30/98  AL   Y2K-0007   NO DATE FIELDS ON THESE REPORTS  *
003100      *                             - NOTHING TO FIX FOR 2000        *
003200      *   07/15/03  JT   CR-0216    PRICE ALWAYS DEFAULTS TO 14.99   *
003300      *                             NO CARRIED-OVER PRICE SOURCE IN  *
003400      *                             THE BATCH ENVIRONMENT            *
003420      *   05/09/05  RT   CR-0227    FIRST LINE OF A NEW AGGREGATE    *
003440      *                             GROUP NOW ROUNDS AG-UNIT-COST,   *
003460      *                             NOT JUST THE ACCUMULATE PATH -   *
003480      *                             WAS TRUNCATING A 4-DECIMAL COST  *
003490      *   06/20/05  RT   CR-0230    REQ-QTY THAT IS NOT NUMERIC NOW  *
003492      *                             DEFAULTS TO 1 AND IS COUNTED,    *
003494      *                             SAME AS A ZERO REQ-QTY - WAS     *
003496      *                             BLOWING UP THE SET-BUILD DIVIDE  *
003500      ****************************************************************
003600       ENVIRONMENT DIVISION.
003700       CONFIGURATION SECTION.
003800       SOURCE-COMPUTER.        IBM-370.
003900       OBJECT-COMPUTER.        IBM-370.
004000       SPECIAL-NAMES.
004100           C01 IS TOP-OF-FORM.
004200       INPUT-OUTPUT SECTION.
004300       FILE-CONTROL.
004400
004500           SELECT CONFIG
004600               ASSIGN TO CONFIG
004700               ORGANIZATION IS LINE SEQUENTIAL.
004800
004900           SELECT INVWORK
005000               ASSIGN TO INVWORK
005100               ORGANIZATION IS LINE SEQUENTIAL.
005200
005300           SELECT WANTED-LIST
005400               ASSIGN TO WANTLIST
005500               ORGANIZATION IS LINE SEQUENTIAL.
005600
005700           SELECT INVENTORY-RPT
005800               ASSIGN TO INVRPT
005900               ORGANIZATION IS LINE SEQUENTIAL.
006000
006100           SELECT LEFTOVER-RPT
006200               ASSIGN TO LEFTRPT
006300               ORGANIZATION IS LINE SEQUENTIAL.
006400
006500           SELECT SUMMARY-RPT
006600               ASSIGN TO SUMRPT
006700               ORGANIZATION IS LINE SEQUENTIAL.
006800
006900       DATA DIVISION.
007000       FILE SECTION.
007100
007200       FD  CONFIG
007300           LABEL RECORD IS STANDARD.
007400           COPY FDCONFIG.CBL.
007500
007600       FD  INVWORK
007700           LABEL RECORD IS STANDARD.
007800           COPY FDINVWRK.CBL.
007900
008000       FD  WANTED-LIST
008100           LABEL RECORD IS STANDARD.
008200           COPY FDWANTED.CBL.
008300
008400       FD  INVENTORY-RPT
008500           LABEL RECORD IS OMITTED
008600           DATA RECORD IS INV-RPT-LINE.
008700       01  INV-RPT-LINE          PIC X(115).
008800
008900       FD  LEFTOVER-RPT
009000           LABEL RECORD IS OMITTED
009100           DATA RECORD IS LEFT-RPT-LINE.
009200       01  LEFT-RPT-LINE         PIC X(115).
009300
009400       FD  SUMMARY-RPT
009500           LABEL RECORD IS OMITTED
009600           DATA RECORD IS SUM-RPT-LINE.
009700       01  SUM-RPT-LINE          PIC X(140).
009800
009900       WORKING-STORAGE SECTION.
009910      *    ---- STANDALONE COUNTER, NOT PART OF ANY GROUP -------------
009920       77  W-BAD-QTY-CTR           PIC 9(05)   VALUE ZERO COMP.
009930
010000       01  WORK-AREA.
010100           05  MORE-WL             PIC XXX     VALUE 'YES'.
010200           05  INV-MORE            PIC XXX     VALUE 'YES'.
010300           05  INV-COUNT           PIC 9(05)   VALUE ZERO COMP.
010400           05  WORK-INV-COUNT      PIC 9(05)   VALUE ZERO COMP.
010500           05  WL-COUNT            PIC 9(03)   VALUE ZERO COMP.
010600           05  AGG-COUNT           PIC 9(05)   VALUE ZERO COMP.
010700           05  W-SUB1              PIC 9(03)   VALUE ZERO COMP.
010800           05  W-SUB2              PIC 9(05)   VALUE ZERO COMP.
010900           05  W-SUB3              PIC 9(05)   VALUE ZERO COMP.
011000           05  W-SUB4              PIC 9(05)   VALUE ZERO COMP.
011100           05  W-SUB5              PIC 9(02)   VALUE ZERO COMP.
011200           05  GT-QTY              PIC S9(07)  VALUE ZERO COMP.
011300           05  GT-TOTAL-COST       PIC S9(09)V9(04) VALUE ZERO.
011400           05  WL-TITLE-HOLD       PIC X(30)   VALUE SPACES.
011500           05  RPT-MODE            PIC X(08)   VALUE SPACES.
011600           05  AGG-FOUND-SW        PIC X(03)   VALUE 'NO'.
011700               88  AGG-FOUND           VALUE 'YES'.
011710           05  FILLER              PIC X(02).
011800
011900      *    ---- BUILD-LOGIC WORK FIELDS -------------------------------
012000       01  BUILD-WORK.
012100           05  SUM-ITEM-ID         PIC X(20).
012200           05  SUM-ITEM-TYPE       PIC X(01).
012300           05  SUM-COLOR-ID        PIC 9(03).
012400           05  W-SUM-QTY           PIC S9(07)  COMP.
012500           05  W-THIS-LIMIT        PIC S9(07)  COMP.
012600           05  W-NEED              PIC S9(07)  COMP.
012700           05  W-TAKE              PIC S9(05)  COMP.
012800           05  SET-ITEM-ID         PIC X(20).
012900           05  SET-REQ-QTY         PIC 9(03)   COMP.
013000           05  SET-BUILDABLE       PIC S9(07)  COMP.
013100           05  PASS2-LIMIT         PIC S9(07)  COMP.
013200           05  PASS2-BUILDABLE     PIC S9(07)  COMP.
013300           05  PASS3-LIMIT         PIC S9(07)  COMP.
013400           05  PASS3-BUILDABLE     PIC S9(07)  COMP.
013500           05  BUILD-COUNT         PIC S9(05)  COMP.
013600           05  TOTAL-COST          PIC S9(09)V9(04) VALUE ZERO.
013700           05  SET-FOUND-SW        PIC X(03)   VALUE 'NO'.
013800               88  SET-FOUND           VALUE 'YES'.
013900           05  PASS2-HAVE-SW       PIC X(03)   VALUE 'NO'.
014000               88  PASS2-HAVE          VALUE 'YES'.
014100           05  PASS3-ANY-FLAG-SW   PIC X(03)   VALUE 'NO'.
014200               88  PASS3-ANY-FLAG      VALUE 'YES'.
014300           05  PASS3-HAVE-SW       PIC X(03)   VALUE 'NO'.
014400               88  PASS3-HAVE          VALUE 'YES'.
014410           05  FILLER              PIC X(02).
014500
014600      *    ---- SUMMARY DERIVED-COLUMN WORK FIELDS --------------------
014700       01  SUMMARY-CALC.
014800           05  SC-PRICE            PIC 9(05)V99.
014900           05  SC-AVG-COST         PIC 9(05)V99.
015000           05  SC-NET              PIC S9(07)V9(04).
015100           05  SC-FEE-TOTAL        PIC S9(05)V99.
015200           05  SC-PROFIT           PIC S9(05)V99.
015300           05  SC-MARGIN           PIC S9(03)V9(04).
015400           05  SC-MARKUP           PIC S9(05)V99.
015500           05  SC-TIER-75          PIC 9(05)V99.
015600           05  SC-TIER-100         PIC 9(05)V99.
015700           05  SC-TIER-125         PIC 9(05)V99.
015800           05  SC-TIER-150         PIC 9(05)V99.
015900           05  SC-RAW              PIC S9(07)V9(04).
016000           05  SC-SCALED           PIC S9(07)V9(04).
016100           05  SC-SCALED-INT       PIC S9(07)  COMP.
016200           05  TIER-MULT           PIC S9V99.
016300           05  TIER-RESULT         PIC 9(05)V99.
016310           05  FILLER              PIC X(02).
016400
016500      *    ---- INVENTORY TABLE, LOADED ONCE FROM INVWORK -------------
016600       01  INV-TABLE.
016700           05  INV-ENTRY OCCURS 5000 TIMES.
016900               10  TI-ITEM-ID          PIC X(20).
017000               10  TI-ITEM-TYPE        PIC X(01).
017100               10  TI-COLOR-ID         PIC 9(03).
017200               10  TI-COLOR-NAME       PIC X(20).
017300               10  TI-QTY              PIC S9(05).
017400               10  TI-UNIT-COST        PIC S9(05)V9(04).
017500               10  TI-DESCRIPTION      PIC X(60).
017510           05  FILLER                  PIC X(02).
017600
017700      *    ---- PRIVATE WORKING COPY OF THE INVENTORY, ONE BUILD PASS --
017800      *    ---- AT A TIME - SAME SHAPE AS INV-TABLE, MOVED WHOLESALE --
017900       01  WORK-INV-TABLE.
018000           05  WORK-INV-ENTRY OCCURS 5000 TIMES.
018200               10  WI-ITEM-ID          PIC X(20).
018300               10  WI-ITEM-TYPE        PIC X(01).
018400               10  WI-COLOR-ID         PIC 9(03).
018500               10  WI-COLOR-NAME       PIC X(20).
018600               10  WI-QTY              PIC S9(05).
018700               10  WI-UNIT-COST        PIC S9(05)V9(04).
018800               10  WI-DESCRIPTION      PIC X(60).
018810           05  FILLER                  PIC X(02).
018900
019000      *    ---- CURRENT WANTED-LIST GROUP, ONE LIST-TITLE AT A TIME ---
019100       01  WL-TABLE.
019200           05  WL-ENTRY OCCURS 200 TIMES.
019400               10  TW-ITEM-ID          PIC X(20).
019500               10  TW-ITEM-TYPE        PIC X(01).
019600               10  TW-COLOR-ID         PIC 9(03).
019700               10  TW-REQ-QTY          PIC 9(03).
019800               10  TW-MINIFIG-FLG      PIC X(01).
019810           05  FILLER                  PIC X(02).
019900
020000      *    ---- AGGREGATED INVENTORY, REBUILT FOR EACH REPORT RUN -----
020100       01  AGG-TABLE.
020200           05  AGG-ENTRY OCCURS 3000 TIMES.
020400               10  AG-ITEM-ID          PIC X(20).
020500               10  AG-ITEM-TYPE        PIC X(01).
020600               10  AG-COLOR-ID         PIC 9(03).
020700               10  AG-COLOR-NAME       PIC X(20).
020800               10  AG-QTY              PIC S9(07).
020900               10  AG-TOTAL-COST       PIC S9(09)V9(04).
021000               10  AG-UNIT-COST        PIC S9(05)V99.
021100               10  AG-DESCRIPTION      PIC X(60).
021110           05  FILLER                  PIC X(02).
021200      *    ---- DESCRIPTION COLOR-PREFIX STRIP WORK AREAS -------------
021300      *    ---- FOUR SEPARATE CHARACTER-TABLE VIEWS, SAME TECHNIQUE   -
021400      *    ---- AS CBLMFG02'S DESCRIPTION CLEANUP: RAW DESCRIPTION,   -
021500      *    ---- AN UPPERCASED COPY OF IT, AN UPPERCASED COPY OF THE   -
021600      *    ---- COLOR NAME, AND THE STRIPPED OUTPUT. --------------
021700       01  DESC-STRIP-AREA.
021800           05  DS-DESC             PIC X(60).
021900       01  DESC-STRIP-CHARS REDEFINES DESC-STRIP-AREA.
022000           05  DS-CHAR OCCURS 60 TIMES
022100                       PIC X(01).
022200       01  DESC-UPPER-AREA.
022300           05  DU-DESC             PIC X(60).
022400       01  DESC-UPPER-CHARS REDEFINES DESC-UPPER-AREA.
022500           05  DU-CHAR OCCURS 60 TIMES
022600                       PIC X(01).
022700       01  COLOR-UPPER-AREA.
022800           05  CU-COLOR            PIC X(20).
022900       01  COLOR-UPPER-CHARS REDEFINES COLOR-UPPER-AREA.
023000           05  CU-CHAR OCCURS 20 TIMES
023100                       PIC X(01).
023200       01  DESC-OUT-AREA.
023300           05  DO-DESC             PIC X(60).
023400       01  DESC-OUT-CHARS REDEFINES DESC-OUT-AREA.
023500           05  DO-CHAR OCCURS 60 TIMES
023600                       PIC X(01).
023700       01  W-CLR-LEN               PIC 9(02)   COMP.
023800       01  W-PFX-MATCH-SW          PIC X(03)   VALUE 'NO'.
023900           88  PFX-MATCHES             VALUE 'YES'.
024000
024100      *    ---- REPORT HEADING LINES ------------------------------------
024200       01  INV-TITLE-LINE.
024300           05  IT-TITLE            PIC X(30).
024400           05  FILLER              PIC X(85).
024500       01  INV-COLUMN-HEADING.
024600           05  FILLER              PIC X(06)   VALUE 'ITEM'.
024700           05  FILLER              PIC X(24)   VALUE SPACES.
024800           05  FILLER              PIC X(11)   VALUE 'DESCRIPTION'.
024900           05  FILLER              PIC X(19)   VALUE SPACES.
025000           05  FILLER              PIC X(05)   VALUE 'COLOR'.
025100           05  FILLER              PIC X(17)   VALUE SPACES.
025200           05  FILLER              PIC X(03)   VALUE 'QTY'.
025300           05  FILLER              PIC X(03)   VALUE SPACES.
025400           05  FILLER              PIC X(05)   VALUE 'TOTAL'.
025500           05  FILLER              PIC X(05)   VALUE SPACES.
025600           05  FILLER              PIC X(04)   VALUE 'UNIT'.
025700           05  FILLER              PIC X(13)   VALUE SPACES.
025800       01  INV-DETAIL-LINE.
025900           05  ID-ITEM-ID          PIC X(20).
026000           05  FILLER              PIC X(02)   VALUE SPACES.
026100           05  ID-DESCRIPTION      PIC X(30).
026200           05  FILLER              PIC X(02)   VALUE SPACES.
026300           05  ID-COLOR-NAME       PIC X(20).
026400           05  FILLER              PIC X(02)   VALUE SPACES.
026500           05  ID-QTY              PIC ZZZZZZ9.
026600           05  FILLER              PIC X(02)   VALUE SPACES.
026700           05  ID-TOTAL-COST       PIC -ZZZZZZ9.99.
026800           05  FILLER              PIC X(02)   VALUE SPACES.
026900           05  ID-UNIT-COST        PIC -ZZZZ9.99.
027000           05  FILLER              PIC X(08)   VALUE SPACES.
027100       01  INV-TOTAL-LINE.
027200           05  FILLER              PIC X(20)   VALUE 'GRAND TOTAL'.
027300           05  FILLER              PIC X(34)   VALUE SPACES.
027400           05  TL-QTY              PIC ZZZZZZ9.
027500           05  FILLER              PIC X(02)   VALUE SPACES.
027600           05  TL-TOTAL-COST       PIC -ZZZZZZ9.99.
027700           05  FILLER              PIC X(41)   VALUE SPACES.
027800
027900       01  SUM-TITLE-LINE.
028000           05  FILLER              PIC X(10)   VALUE 'PROFIT RPT'.
028100           05  FILLER              PIC X(130)  VALUE SPACES.
028200       01  SUM-COLUMN-HEADING.
028300           05  FILLER              PIC X(08)   VALUE 'MINIFIG'.
028400           05  FILLER              PIC X(24)   VALUE SPACES.
028500           05  FILLER              PIC X(09)   VALUE 'BUILDABLE'.
028600           05  FILLER              PIC X(03)   VALUE SPACES.
028700           05  FILLER              PIC X(08)   VALUE 'AVG COST'.
028800           05  FILLER              PIC X(03)   VALUE SPACES.
028900           05  FILLER              PIC X(05)   VALUE 'PRICE'.
029000           05  FILLER              PIC X(04)   VALUE SPACES.
029100           05  FILLER              PIC X(06)   VALUE 'PROFIT'.
029200           05  FILLER              PIC X(03)   VALUE SPACES.
029300           05  FILLER              PIC X(06)   VALUE 'MARGIN'.
029400           05  FILLER              PIC X(03)   VALUE SPACES.
029500           05  FILLER              PIC X(06)   VALUE 'MARKUP'.
029600           05  FILLER              PIC X(03)   VALUE SPACES.
029700           05  FILLER              PIC X(03)   VALUE '75%'.
029710           05  FILLER              PIC X(04)   VALUE SPACES.
029720           05  FILLER              PIC X(04)   VALUE '100%'.
029730           05  FILLER              PIC X(03)   VALUE SPACES.
029740           05  FILLER              PIC X(04)   VALUE '125%'.
029750           05  FILLER              PIC X(03)   VALUE SPACES.
029760           05  FILLER              PIC X(04)   VALUE '150%'.
029800       01  SUM-DETAIL-LINE.
029900           05  SL-LIST-TITLE       PIC X(30).
030000           05  FILLER              PIC X(02)   VALUE SPACES.
030100           05  SL-BUILDABLE        PIC ZZZZ9.
030200           05  FILLER              PIC X(04)   VALUE SPACES.
030300           05  SL-AVG-COST         PIC ZZZZ9.99.
030400           05  FILLER              PIC X(02)   VALUE SPACES.
030500           05  SL-PRICE            PIC ZZZZ9.99.
030600           05  FILLER              PIC X(02)   VALUE SPACES.
030700           05  SL-PROFIT           PIC -ZZZZ9.99.
030800           05  FILLER              PIC X(02)   VALUE SPACES.
030900           05  SL-MARGIN           PIC -Z.9999.
031000           05  FILLER              PIC X(02)   VALUE SPACES.
031100           05  SL-MARKUP           PIC -ZZZZ9.99.
031200           05  FILLER              PIC X(02)   VALUE SPACES.
031300           05  SL-TIER-75          PIC ZZZZ9.99.
031400           05  FILLER              PIC X(01)   VALUE SPACES.
031500           05  SL-TIER-100         PIC ZZZZ9.99.
031600           05  FILLER              PIC X(01)   VALUE SPACES.
031700           05  SL-TIER-125         PIC ZZZZ9.99.
031800           05  FILLER              PIC X(01)   VALUE SPACES.
031900           05  SL-TIER-150         PIC ZZZZ9.99.
032000           05  FILLER              PIC X(04)   VALUE SPACES.
032100
032200       PROCEDURE DIVISION.
032300
032400       0000-CBLMFG03.
032500           PERFORM 1000-INIT.
032600           PERFORM 2000-MAINLINE-REC
032700               UNTIL MORE-WL = 'NO'.
032800           IF WL-COUNT > 0
032900               PERFORM 4000-PROCESS-WANTED-LIST
033000           END-IF.
033100           MOVE 'LEFTOVER' TO RPT-MODE.
033200           PERFORM 5000-AGGREGATE-AND-WRITE.
033300           PERFORM 9000-CLOSING.
033400           STOP RUN.
033500
033600       1000-INIT.
033700           PERFORM 1100-READ-CONFIG.
033800           PERFORM 1200-LOAD-INVENTORY.
033900           MOVE 'INVENTORY' TO RPT-MODE.
034000           PERFORM 5000-AGGREGATE-AND-WRITE.
034100           OPEN INPUT WANTED-LIST.
034200           OPEN OUTPUT SUMMARY-RPT.
034300           PERFORM 1400-WRITE-SUM-HEADING.
034400           MOVE 'YES' TO MORE-WL.
034500           PERFORM 2900-READ-WANTED-LIST.
034600
034700       1100-READ-CONFIG.
034800           OPEN INPUT CONFIG.
034900           READ CONFIG
035000               AT END
035100                   DISPLAY 'CBLMFG03 - NO CONFIG RECORD PRESENT - ABEND'
035200                   MOVE 16 TO RETURN-CODE
035300                   STOP RUN.
035400           CLOSE CONFIG.
035500
035600       1200-LOAD-INVENTORY.
035700           OPEN INPUT INVWORK.
035800           MOVE 'YES' TO INV-MORE.
035900           PERFORM 1210-READ-INVWORK.
036000           PERFORM 1220-STORE-INVENTORY
036100               UNTIL INV-MORE = 'NO'.
036200           CLOSE INVWORK.
036300
036400       1210-READ-INVWORK.
036500           READ INVWORK
036600               AT END
036700                   MOVE 'NO' TO INV-MORE.
036800
036900       1220-STORE-INVENTORY.
037000           ADD 1 TO INV-COUNT.
037100           MOVE IW-ITEM-ID        TO TI-ITEM-ID(INV-COUNT).
037200           MOVE IW-ITEM-TYPE      TO TI-ITEM-TYPE(INV-COUNT).
037300           MOVE IW-COLOR-ID       TO TI-COLOR-ID(INV-COUNT).
037400           MOVE IW-COLOR-NAME     TO TI-COLOR-NAME(INV-COUNT).
037500           MOVE IW-QTY            TO TI-QTY(INV-COUNT).
037600           MOVE IW-UNIT-COST      TO TI-UNIT-COST(INV-COUNT).
037700           MOVE IW-DESCRIPTION    TO TI-DESCRIPTION(INV-COUNT).
037800           PERFORM 1210-READ-INVWORK.
037900
038000       1400-WRITE-SUM-HEADING.
038100           WRITE SUM-RPT-LINE FROM SUM-TITLE-LINE
038200               AFTER ADVANCING PAGE.
038300           WRITE SUM-RPT-LINE FROM SUM-COLUMN-HEADING
038400               AFTER ADVANCING 1 LINES.
038500
038600       2000-MAINLINE-REC.
038700           IF WL-COUNT > 0 AND WL-LIST-TITLE NOT = WL-TITLE-HOLD
038800               PERFORM 4000-PROCESS-WANTED-LIST
038900               MOVE 0 TO WL-COUNT
039000           END-IF.
039100           MOVE WL-LIST-TITLE TO WL-TITLE-HOLD.
039200           PERFORM 2110-ADD-WL-ROW.
039300           PERFORM 2900-READ-WANTED-LIST.
039400
039500       2110-ADD-WL-ROW.
039600           ADD 1 TO WL-COUNT.
039700           MOVE WL-ITEM-ID       TO TW-ITEM-ID(WL-COUNT).
039800           MOVE WL-ITEM-TYPE     TO TW-ITEM-TYPE(WL-COUNT).
039900           MOVE WL-COLOR-ID      TO TW-COLOR-ID(WL-COUNT).
039920           PERFORM 2115-VALIDATE-REQ-QTY THRU 2115-EXIT.
039940           MOVE WL-MINIFIG-PART-FLG TO TW-MINIFIG-FLG(WL-COUNT).
039950
039960      *    A REQ-QTY THAT IS NOT NUMERIC WOULD WIPE OUT THE BUILDABLE-SET
039970      *    DIVIDE IN THE 4XXX SERIES - DEFAULT IT TO 1, SAME AS A ZERO
039980      *    REQ-QTY, AND COUNT IT SO THE BAD ROW CAN BE TRACED BACK.
039990       2115-VALIDATE-REQ-QTY.
040010           IF WL-REQ-QTY NOT NUMERIC
040020               MOVE 1 TO TW-REQ-QTY(WL-COUNT)
040030               ADD 1 TO W-BAD-QTY-CTR
040040               GO TO 2115-EXIT
040050           END-IF.
040060           IF WL-REQ-QTY = ZERO
040070               MOVE 1 TO TW-REQ-QTY(WL-COUNT)
040080           ELSE
040090               MOVE WL-REQ-QTY TO TW-REQ-QTY(WL-COUNT)
040100           END-IF.
040110       2115-EXIT.
040120           EXIT.
040130
040700       2900-READ-WANTED-LIST.
040800           READ WANTED-LIST
040900               AT END
041000                   MOVE 'NO' TO MORE-WL.
041100
041200       4000-PROCESS-WANTED-LIST.
041300           MOVE INV-TABLE TO WORK-INV-TABLE.
041400           MOVE INV-COUNT TO WORK-INV-COUNT.
041500           MOVE 0 TO BUILD-COUNT.
041600           MOVE 0 TO TOTAL-COST.
041700           PERFORM 4100-SET-PASS.
041800           PERFORM 4200-MINIFIG-PASS.
041900           PERFORM 4300-PARTS-ONLY-PASS.
042000           IF BUILD-COUNT > 0
042100               MOVE WORK-INV-TABLE TO INV-TABLE
042200           END-IF.
042300           PERFORM 6000-WRITE-SUMMARY-LINE.
042400
042500       4100-SET-PASS.
042600           MOVE 'NO' TO SET-FOUND-SW.
042700           MOVE 1 TO W-SUB1.
042800           PERFORM 4105-FIND-SET-ENTRY
042900               UNTIL W-SUB1 > WL-COUNT OR SET-FOUND.
043000           IF SET-FOUND
043100               MOVE SET-ITEM-ID TO SUM-ITEM-ID
043200               MOVE 'S' TO SUM-ITEM-TYPE
043300               PERFORM 4410-SUM-QTY-BY-TYPE
043400               COMPUTE SET-BUILDABLE = W-SUM-QTY / SET-REQ-QTY
043500               IF SET-BUILDABLE > 0
043600                   COMPUTE W-NEED = SET-BUILDABLE * SET-REQ-QTY
043700                   PERFORM 4500-CONSUME-BY-TYPE
043800                   ADD SET-BUILDABLE TO BUILD-COUNT
043900               END-IF
044000           END-IF.
044100
044200       4105-FIND-SET-ENTRY.
044300           IF TW-ITEM-TYPE(W-SUB1) = 'S'
044400               MOVE 'YES' TO SET-FOUND-SW
044500               MOVE TW-ITEM-ID(W-SUB1) TO SET-ITEM-ID
044600               MOVE TW-REQ-QTY(W-SUB1) TO SET-REQ-QTY
044700           END-IF.
044800           ADD 1 TO W-SUB1.
044900
045000       4200-MINIFIG-PASS.
045100           MOVE 99999 TO PASS2-LIMIT.
045200           MOVE 'NO' TO PASS2-HAVE-SW.
045300           MOVE 1 TO W-SUB1.
045400           PERFORM 4210-SCAN-MINIFIG-ACC
045500               UNTIL W-SUB1 > WL-COUNT.
045600           IF NOT PASS2-HAVE
045700               MOVE 0 TO PASS2-LIMIT
045800           END-IF.
045900           MOVE PASS2-LIMIT TO PASS2-BUILDABLE.
046000           IF PASS2-BUILDABLE > 0
046100               MOVE 1 TO W-SUB1
046200               PERFORM 4220-CONSUME-MINIFIG-ACC
046300                   UNTIL W-SUB1 > WL-COUNT
046400               ADD PASS2-BUILDABLE TO BUILD-COUNT
046500           END-IF.
046600
046700       4210-SCAN-MINIFIG-ACC.
046800           IF TW-ITEM-TYPE(W-SUB1) = 'M'
046900               MOVE TW-ITEM-ID(W-SUB1) TO SUM-ITEM-ID
047000               MOVE 'M' TO SUM-ITEM-TYPE
047100               PERFORM 4410-SUM-QTY-BY-TYPE
047200               COMPUTE W-THIS-LIMIT = W-SUM-QTY / TW-REQ-QTY(W-SUB1)
047300               MOVE 'YES' TO PASS2-HAVE-SW
047400               IF W-THIS-LIMIT < PASS2-LIMIT
047500                   MOVE W-THIS-LIMIT TO PASS2-LIMIT
047600               END-IF
047700           ELSE
047800               IF TW-ITEM-TYPE(W-SUB1) = 'P'
047900                   AND TW-MINIFIG-FLG(W-SUB1) NOT = 'Y'
048000                   MOVE TW-ITEM-ID(W-SUB1) TO SUM-ITEM-ID
048100                   MOVE 'P' TO SUM-ITEM-TYPE
048200                   MOVE TW-COLOR-ID(W-SUB1) TO SUM-COLOR-ID
048300                   PERFORM 4420-SUM-QTY-BY-TYPE-COLOR
048400                   COMPUTE W-THIS-LIMIT =
048500                       W-SUM-QTY / TW-REQ-QTY(W-SUB1)
048600                   MOVE 'YES' TO PASS2-HAVE-SW
048700                   IF W-THIS-LIMIT < PASS2-LIMIT
048800                       MOVE W-THIS-LIMIT TO PASS2-LIMIT
048900                   END-IF
049000               END-IF
049100           END-IF.
049200           ADD 1 TO W-SUB1.
049300
049400       4220-CONSUME-MINIFIG-ACC.
049500           IF TW-ITEM-TYPE(W-SUB1) = 'M'
049600               MOVE TW-ITEM-ID(W-SUB1) TO SUM-ITEM-ID
049700               MOVE 'M' TO SUM-ITEM-TYPE
049800               COMPUTE W-NEED = PASS2-BUILDABLE * TW-REQ-QTY(W-SUB1)
049900               PERFORM 4500-CONSUME-BY-TYPE
050000           ELSE
050100               IF TW-ITEM-TYPE(W-SUB1) = 'P'
050200                   AND TW-MINIFIG-FLG(W-SUB1) NOT = 'Y'
050300                   MOVE TW-ITEM-ID(W-SUB1) TO SUM-ITEM-ID
050400                   MOVE 'P' TO SUM-ITEM-TYPE
050500                   MOVE TW-COLOR-ID(W-SUB1) TO SUM-COLOR-ID
050600                   COMPUTE W-NEED =
050700                       PASS2-BUILDABLE * TW-REQ-QTY(W-SUB1)
050800                   PERFORM 4520-CONSUME-BY-TYPE-COLOR
050900               END-IF
051000           END-IF.
051100           ADD 1 TO W-SUB1.
051200
051300       4300-PARTS-ONLY-PASS.
051400           MOVE 'NO' TO PASS3-ANY-FLAG-SW.
051500           MOVE 1 TO W-SUB1.
051600           PERFORM 4305-CHECK-MINIFIG-FLAG
051700               UNTIL W-SUB1 > WL-COUNT.
051800           IF PASS3-ANY-FLAG
051900               MOVE 99999 TO PASS3-LIMIT
052000               MOVE 'NO' TO PASS3-HAVE-SW
052100               MOVE 1 TO W-SUB1
052200               PERFORM 4310-SCAN-PARTS-ONLY
052300                   UNTIL W-SUB1 > WL-COUNT
052400               IF NOT PASS3-HAVE
052500                   MOVE 0 TO PASS3-LIMIT
052600               END-IF
052700               MOVE PASS3-LIMIT TO PASS3-BUILDABLE
052800               IF PASS3-BUILDABLE > 0
052900                   MOVE 1 TO W-SUB1
053000                   PERFORM 4320-CONSUME-PARTS-ONLY
053100                       UNTIL W-SUB1 > WL-COUNT
053200                   ADD PASS3-BUILDABLE TO BUILD-COUNT
053300               END-IF
053400           END-IF.
053500
053600       4305-CHECK-MINIFIG-FLAG.
053700           IF TW-MINIFIG-FLG(W-SUB1) = 'Y'
053800               MOVE 'YES' TO PASS3-ANY-FLAG-SW
053900           END-IF.
054000           ADD 1 TO W-SUB1.
054100
054200       4310-SCAN-PARTS-ONLY.
054300           IF TW-ITEM-TYPE(W-SUB1) = 'P'
054400               MOVE TW-ITEM-ID(W-SUB1) TO SUM-ITEM-ID
054500               MOVE 'P' TO SUM-ITEM-TYPE
054600               MOVE TW-COLOR-ID(W-SUB1) TO SUM-COLOR-ID
054700               PERFORM 4420-SUM-QTY-BY-TYPE-COLOR
054800               COMPUTE W-THIS-LIMIT = W-SUM-QTY / TW-REQ-QTY(W-SUB1)
054900               MOVE 'YES' TO PASS3-HAVE-SW
055000               IF W-THIS-LIMIT < PASS3-LIMIT
055100                   MOVE W-THIS-LIMIT TO PASS3-LIMIT
055200               END-IF
055300           END-IF.
055400           ADD 1 TO W-SUB1.
055500
055600       4320-CONSUME-PARTS-ONLY.
055700           IF TW-ITEM-TYPE(W-SUB1) = 'P'
055800               MOVE TW-ITEM-ID(W-SUB1) TO SUM-ITEM-ID
055900               MOVE 'P' TO SUM-ITEM-TYPE
056000               MOVE TW-COLOR-ID(W-SUB1) TO SUM-COLOR-ID
056100               COMPUTE W-NEED = PASS3-BUILDABLE * TW-REQ-QTY(W-SUB1)
056200               PERFORM 4520-CONSUME-BY-TYPE-COLOR
056300           END-IF.
056400           ADD 1 TO W-SUB1.
056500
056600       4410-SUM-QTY-BY-TYPE.
056700           MOVE 0 TO W-SUM-QTY.
056800           MOVE 1 TO W-SUB2.
056900           PERFORM 4411-SUM-ONE-ENTRY
057000               UNTIL W-SUB2 > WORK-INV-COUNT.
057100
057200       4411-SUM-ONE-ENTRY.
057300           IF WI-ITEM-ID(W-SUB2) = SUM-ITEM-ID
057400               AND WI-ITEM-TYPE(W-SUB2) = SUM-ITEM-TYPE
057500               ADD WI-QTY(W-SUB2) TO W-SUM-QTY
057600           END-IF.
057700           ADD 1 TO W-SUB2.
057800
057900       4420-SUM-QTY-BY-TYPE-COLOR.
058000           MOVE 0 TO W-SUM-QTY.
058100           MOVE 1 TO W-SUB2.
058200           PERFORM 4421-SUM-ONE-ENTRY-COLOR
058300               UNTIL W-SUB2 > WORK-INV-COUNT.
058400
058500       4421-SUM-ONE-ENTRY-COLOR.
058600           IF WI-ITEM-ID(W-SUB2) = SUM-ITEM-ID
058700               AND WI-ITEM-TYPE(W-SUB2) = SUM-ITEM-TYPE
058800               AND (SUM-COLOR-ID = ZERO
058900                    OR WI-COLOR-ID(W-SUB2) = SUM-COLOR-ID)
059000               ADD WI-QTY(W-SUB2) TO W-SUM-QTY
059100           END-IF.
059200           ADD 1 TO W-SUB2.
059300
059400       4500-CONSUME-BY-TYPE.
059500           MOVE 1 TO W-SUB2.
059600           PERFORM 4510-CONSUME-ONE-ENTRY
059700               UNTIL W-SUB2 > WORK-INV-COUNT OR W-NEED = 0.
059800
059900       4510-CONSUME-ONE-ENTRY.
060000           IF WI-ITEM-ID(W-SUB2) = SUM-ITEM-ID
060100               AND WI-ITEM-TYPE(W-SUB2) = SUM-ITEM-TYPE
060200               AND WI-QTY(W-SUB2) > 0
060300               AND W-NEED > 0
060400               IF WI-QTY(W-SUB2) < W-NEED
060500                   MOVE WI-QTY(W-SUB2) TO W-TAKE
060600               ELSE
060700                   MOVE W-NEED TO W-TAKE
060800               END-IF
060900               COMPUTE TOTAL-COST =
061000                   TOTAL-COST + WI-UNIT-COST(W-SUB2) * W-TAKE
061100               SUBTRACT W-TAKE FROM WI-QTY(W-SUB2)
061200               SUBTRACT W-TAKE FROM W-NEED
061300           END-IF.
061400           ADD 1 TO W-SUB2.
061500
061600       4520-CONSUME-BY-TYPE-COLOR.
061700           MOVE 1 TO W-SUB2.
061800           PERFORM 4530-CONSUME-ONE-ENTRY-COLOR
061900               UNTIL W-SUB2 > WORK-INV-COUNT OR W-NEED = 0.
062000
062100       4530-CONSUME-ONE-ENTRY-COLOR.
062200           IF WI-ITEM-ID(W-SUB2) = SUM-ITEM-ID
062300               AND WI-ITEM-TYPE(W-SUB2) = SUM-ITEM-TYPE
062400               AND (SUM-COLOR-ID = ZERO
062500                    OR WI-COLOR-ID(W-SUB2) = SUM-COLOR-ID)
062600               AND WI-QTY(W-SUB2) > 0
062700               AND W-NEED > 0
062800               IF WI-QTY(W-SUB2) < W-NEED
062900                   MOVE WI-QTY(W-SUB2) TO W-TAKE
063000               ELSE
063100                   MOVE W-NEED TO W-TAKE
063200               END-IF
063300               COMPUTE TOTAL-COST =
063400                   TOTAL-COST + WI-UNIT-COST(W-SUB2) * W-TAKE
063500               SUBTRACT W-TAKE FROM WI-QTY(W-SUB2)
063600               SUBTRACT W-TAKE FROM W-NEED
063700           END-IF.
063800           ADD 1 TO W-SUB2.
063900
064000       5000-AGGREGATE-AND-WRITE.
064100           MOVE 0 TO AGG-COUNT.
064200           MOVE 1 TO W-SUB3.
064300           PERFORM 5010-AGGREGATE-ONE-LINE
064400               UNTIL W-SUB3 > INV-COUNT.
064500           IF RPT-MODE = 'INVENTORY'
064600               OPEN OUTPUT INVENTORY-RPT
064700               MOVE 'INVENTORY' TO IT-TITLE
064800               WRITE INV-RPT-LINE FROM INV-TITLE-LINE
064900                   AFTER ADVANCING PAGE
065000               WRITE INV-RPT-LINE FROM INV-COLUMN-HEADING
065100                   AFTER ADVANCING 1 LINES
065200           ELSE
065300               OPEN OUTPUT LEFTOVER-RPT
065400               MOVE 'LEFTOVER INVENTORY' TO IT-TITLE
065500               WRITE LEFT-RPT-LINE FROM INV-TITLE-LINE
065600                   AFTER ADVANCING PAGE
065700               WRITE LEFT-RPT-LINE FROM INV-COLUMN-HEADING
065800                   AFTER ADVANCING 1 LINES
065900           END-IF.
066000           MOVE 0 TO GT-QTY.
066100           MOVE 0 TO GT-TOTAL-COST.
066200           MOVE 1 TO W-SUB4.
066300           PERFORM 5200-WRITE-INV-DETAIL
066400               UNTIL W-SUB4 > AGG-COUNT.
066500           MOVE GT-QTY TO TL-QTY.
066600           MOVE GT-TOTAL-COST TO TL-TOTAL-COST.
066700           IF RPT-MODE = 'INVENTORY'
066800               WRITE INV-RPT-LINE FROM INV-TOTAL-LINE
066900                   AFTER ADVANCING 1 LINES
067000               CLOSE INVENTORY-RPT
067100           ELSE
067200               WRITE LEFT-RPT-LINE FROM INV-TOTAL-LINE
067300                   AFTER ADVANCING 1 LINES
067400               CLOSE LEFTOVER-RPT
067500           END-IF.
067600
067700       5010-AGGREGATE-ONE-LINE.
067800           MOVE 'NO' TO AGG-FOUND-SW.
067900           MOVE 1 TO W-SUB4.
068000           PERFORM 5011-SEARCH-AGG
068100               UNTIL W-SUB4 > AGG-COUNT OR AGG-FOUND.
068200           IF AGG-FOUND
068300               PERFORM 5020-ADD-TO-AGG-ENTRY
068400           ELSE
068500               PERFORM 5030-NEW-AGG-ENTRY
068600           END-IF.
068700           ADD 1 TO W-SUB3.
068800
068900       5011-SEARCH-AGG.
069000           IF AG-ITEM-ID(W-SUB4) = TI-ITEM-ID(W-SUB3)
069100               AND (TI-ITEM-TYPE(W-SUB3) NOT = 'P'
069200                    OR AG-COLOR-ID(W-SUB4) = TI-COLOR-ID(W-SUB3))
069300               MOVE 'YES' TO AGG-FOUND-SW
069400           ELSE
069500               ADD 1 TO W-SUB4
069600           END-IF.
069700
069800       5020-ADD-TO-AGG-ENTRY.
069900           ADD TI-QTY(W-SUB3) TO AG-QTY(W-SUB4).
070000           COMPUTE AG-TOTAL-COST(W-SUB4) =
070100               AG-TOTAL-COST(W-SUB4)
070200                   + TI-UNIT-COST(W-SUB3) * TI-QTY(W-SUB3).
070300           IF AG-QTY(W-SUB4) NOT = ZERO
070400               COMPUTE AG-UNIT-COST(W-SUB4) ROUNDED =
070500                   AG-TOTAL-COST(W-SUB4) / AG-QTY(W-SUB4)
070600           END-IF.
070700           MOVE TI-DESCRIPTION(W-SUB3) TO AG-DESCRIPTION(W-SUB4).
070800           MOVE TI-COLOR-NAME(W-SUB3)  TO AG-COLOR-NAME(W-SUB4).
070900
071000       5030-NEW-AGG-ENTRY.
071100           ADD 1 TO AGG-COUNT.
071200           MOVE TI-ITEM-ID(W-SUB3)     TO AG-ITEM-ID(AGG-COUNT).
071300           MOVE TI-ITEM-TYPE(W-SUB3)   TO AG-ITEM-TYPE(AGG-COUNT).
071400           MOVE TI-COLOR-ID(W-SUB3)    TO AG-COLOR-ID(AGG-COUNT).
071500           MOVE TI-COLOR-NAME(W-SUB3)  TO AG-COLOR-NAME(AGG-COUNT).
071600           MOVE TI-QTY(W-SUB3)         TO AG-QTY(AGG-COUNT).
071700           COMPUTE AG-TOTAL-COST(AGG-COUNT) =
071800               TI-UNIT-COST(W-SUB3) * TI-QTY(W-SUB3).
071900           COMPUTE AG-UNIT-COST(AGG-COUNT) ROUNDED =
071950               TI-UNIT-COST(W-SUB3).
072000           MOVE TI-DESCRIPTION(W-SUB3) TO AG-DESCRIPTION(AGG-COUNT).
072100
072200       5200-WRITE-INV-DETAIL.
072300           IF AG-QTY(W-SUB4) > 0
072400               MOVE AG-ITEM-ID(W-SUB4)      TO ID-ITEM-ID
072500               IF AG-ITEM-TYPE(W-SUB4) = 'P'
072600                   PERFORM 5100-STRIP-COLOR-PREFIX
072700                   MOVE DS-DESC TO ID-DESCRIPTION
072800               ELSE
072900                   MOVE AG-DESCRIPTION(W-SUB4) TO ID-DESCRIPTION
073000               END-IF
073100               MOVE AG-COLOR-NAME(W-SUB4)   TO ID-COLOR-NAME
073200               MOVE AG-QTY(W-SUB4)          TO ID-QTY
073300               MOVE AG-TOTAL-COST(W-SUB4)   TO ID-TOTAL-COST
073400               MOVE AG-UNIT-COST(W-SUB4)    TO ID-UNIT-COST
073500               ADD AG-QTY(W-SUB4)           TO GT-QTY
073600               ADD AG-TOTAL-COST(W-SUB4)    TO GT-TOTAL-COST
073700               IF RPT-MODE = 'INVENTORY'
073800                   WRITE INV-RPT-LINE FROM INV-DETAIL-LINE
073900                       AFTER ADVANCING 1 LINES
074000               ELSE
074100                   WRITE LEFT-RPT-LINE FROM INV-DETAIL-LINE
074200                       AFTER ADVANCING 1 LINES
074300               END-IF
074400           END-IF.
074500           ADD 1 TO W-SUB4.
074600
074700       5100-STRIP-COLOR-PREFIX.
074800      *    IF THE DESCRIPTION STARTS WITH ITS OWN COLOR NAME (EITHER
074900      *    CASE), DROP THE COLOR NAME AND ANY SPACES AFTER IT.
075000           MOVE AG-DESCRIPTION(W-SUB4) TO DS-DESC.
075100           MOVE DS-DESC TO DU-DESC.
075200           INSPECT DU-DESC
075300               CONVERTING 'abcdefghijklmnopqrstuvwxyz'
075400                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
075500           MOVE AG-COLOR-NAME(W-SUB4) TO CU-COLOR.
075600           INSPECT CU-COLOR
075700               CONVERTING 'abcdefghijklmnopqrstuvwxyz'
075800                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
075900           MOVE 20 TO W-CLR-LEN.
076000           PERFORM 5110-BACK-UP-CLR-LEN
076100               UNTIL W-CLR-LEN = 0
076200                  OR CU-CHAR(W-CLR-LEN) NOT = SPACE.
076300           MOVE 'NO' TO W-PFX-MATCH-SW.
076400           IF W-CLR-LEN > 0
076500               IF DU-DESC(1:W-CLR-LEN) = CU-COLOR(1:W-CLR-LEN)
076600                   MOVE 'YES' TO W-PFX-MATCH-SW
076700               END-IF
076800           END-IF.
076900           IF PFX-MATCHES
077000               PERFORM 5130-REMOVE-PREFIX
077100               MOVE DO-DESC TO DS-DESC
077200           END-IF.
077300
077400       5110-BACK-UP-CLR-LEN.
077500           SUBTRACT 1 FROM W-CLR-LEN.
077600
077700       5130-REMOVE-PREFIX.
077800           MOVE W-CLR-LEN TO W-SUB1.
077900           PERFORM 5140-SKIP-LEADING-SPACE
078000               UNTIL W-SUB1 >= 60
078100                  OR DS-CHAR(W-SUB1 + 1) NOT = SPACE.
078200           MOVE SPACES TO DESC-OUT-AREA.
078300           COMPUTE W-SUB1 = W-SUB1 + 1.
078400           MOVE 1 TO W-SUB5.
078500           PERFORM 5150-COPY-REMAINING-CHAR
078600               UNTIL W-SUB1 > 60.
078700
078800       5140-SKIP-LEADING-SPACE.
078900           ADD 1 TO W-SUB1.
079000
079100       5150-COPY-REMAINING-CHAR.
079200           MOVE DS-CHAR(W-SUB1) TO DO-CHAR(W-SUB5).
079300           ADD 1 TO W-SUB1.
079400           ADD 1 TO W-SUB5.
079500
079600       6000-WRITE-SUMMARY-LINE.
079700           PERFORM 6100-DERIVED-COLUMNS.
079800           MOVE WL-TITLE-HOLD       TO SL-LIST-TITLE.
079900           MOVE BUILD-COUNT         TO SL-BUILDABLE.
080000           MOVE SC-AVG-COST         TO SL-AVG-COST.
080100           MOVE SC-PRICE            TO SL-PRICE.
080200           MOVE SC-PROFIT           TO SL-PROFIT.
080300           MOVE SC-MARGIN           TO SL-MARGIN.
080400           MOVE SC-MARKUP           TO SL-MARKUP.
080500           MOVE SC-TIER-75          TO SL-TIER-75.
080600           MOVE SC-TIER-100         TO SL-TIER-100.
080700           MOVE SC-TIER-125         TO SL-TIER-125.
080800           MOVE SC-TIER-150         TO SL-TIER-150.
080900           WRITE SUM-RPT-LINE FROM SUM-DETAIL-LINE
081000               AFTER ADVANCING 1 LINES.
081100
081200       6100-DERIVED-COLUMNS.
081300           MOVE 14.99 TO SC-PRICE.
081400           IF BUILD-COUNT > 0
081500               COMPUTE SC-AVG-COST ROUNDED = TOTAL-COST / BUILD-COUNT
081600           ELSE
081700               MOVE 0 TO SC-AVG-COST
081800           END-IF.
081900           COMPUTE SC-FEE-TOTAL = CFG-FEE1 + CFG-FEE2.
082000           COMPUTE SC-NET = SC-PRICE * 0.85.
082100           COMPUTE SC-PROFIT ROUNDED =
082200               SC-NET - SC-AVG-COST - SC-FEE-TOTAL.
082300           IF SC-PRICE = ZERO
082400               MOVE 0 TO SC-MARGIN
082500           ELSE
082600               COMPUTE SC-MARGIN ROUNDED = SC-PROFIT / SC-PRICE
082700           END-IF.
082800           IF SC-AVG-COST = ZERO
082900               MOVE 0 TO SC-MARKUP
083000           ELSE
083100               COMPUTE SC-MARKUP ROUNDED = SC-PROFIT / SC-AVG-COST
083200           END-IF.
083300           MOVE 1.75 TO TIER-MULT.
083400           PERFORM 6200-TIER-PRICE.
083500           MOVE TIER-RESULT TO SC-TIER-75.
083600           MOVE 2.00 TO TIER-MULT.
083700           PERFORM 6200-TIER-PRICE.
083800           MOVE TIER-RESULT TO SC-TIER-100.
083900           MOVE 2.25 TO TIER-MULT.
084000           PERFORM 6200-TIER-PRICE.
084100           MOVE TIER-RESULT TO SC-TIER-125.
084200           MOVE 2.50 TO TIER-MULT.
084300           PERFORM 6200-TIER-PRICE.
084400           MOVE TIER-RESULT TO SC-TIER-150.
084500
084600       6200-TIER-PRICE.
084700      *    TIER(M) = CEILING((NET - FEES) / M) ROUNDED UP TO THE NEXT
084800      *    QUARTER-DOLLAR.  NO CEILING FUNCTION IN THIS COMPILER - THE
084900      *    SCALE-BY-4/TRUNCATE/BUMP-IF-REMAINDER TRICK DOES THE SAME
085000      *    JOB WITH ORDINARY FIXED-POINT ARITHMETIC.
085100           COMPUTE SC-RAW = (SC-NET - SC-FEE-TOTAL) / TIER-MULT.
085200           COMPUTE SC-SCALED = SC-RAW * 4.
085300           COMPUTE SC-SCALED-INT = SC-SCALED.
085400           IF SC-SCALED > SC-SCALED-INT
085500               ADD 1 TO SC-SCALED-INT
085600           END-IF.
085700           COMPUTE TIER-RESULT ROUNDED = SC-SCALED-INT / 4.
085800
085900       9000-CLOSING.
086000           CLOSE WANTED-LIST.
086100           CLOSE SUMMARY-RPT.
086200           DISPLAY 'CBLMFG03 - WANTED LISTS PROCESSED'.
086250           DISPLAY 'CBLMFG03 - REQ-QTY DEFAULTED (BAD DATA): '
086260               W-BAD-QTY-CTR.
