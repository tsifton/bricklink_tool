000100      ****************************************************************
000200      * FDORDWRK.CBL                                                *
000300      * ORDER WORK RECORD - ONE PER ITEM LINE, ORDER HEADER FIELDS  *
000400      * CARRIED ON EVERY LINE SO CBLMFG04 CAN CONTROL-BREAK ON      *
000500      * OW-ORDER-ID WITHOUT RE-READING THE MASTER.                  *
000600      *   11/02/88  AL   ORIG-0051  FIRST CUT OF THE COPY MEMBER    *
000700      *   03/21/92  DW   CR-0133    ADDED LINE-TOTAL (QTY * PRICE)  *
000750      *   05/02/05  RT   CR-0226    ADDED OW-ITEM-TYPE - CBLMFG04   *
000760      *                             HAD NO WAY TO TELL A PART ROW  *
000770      *                             FROM ANY OTHER ROW, SO IT      *
000780      *                             COULD NOT STRIP THE COLOR NAME *
000790      *                             OFF THE FRONT OF THE DESC      *
000800      ****************************************************************
000900       01  ORD-WRK-REC.
001000           05  OW-ORDER-ID         PIC X(10).
001100           05  OW-SELLER           PIC X(20).
001200           05  OW-ORDER-DATE       PIC X(10).
001300           05  OW-SHIPPING         PIC 9(05)V99.
001400           05  OW-ADD-CHRG-1       PIC 9(05)V99.
001500           05  OW-ORDER-TOTAL      PIC 9(07)V99.
001600           05  OW-BASE-GR-TOTAL    PIC 9(07)V99.
001700           05  OW-TOTAL-LOTS       PIC 9(04).
001800           05  OW-TOTAL-ITEMS      PIC 9(05).
001900           05  OW-TRACKING-NO      PIC X(30).
002000           05  OW-CONDITION        PIC X(01).
002100           05  OW-ITEM-ID          PIC X(20).
002150           05  OW-ITEM-TYPE        PIC X(01).
002200           05  OW-DESCRIPTION      PIC X(60).
002300           05  OW-COLOR-NAME       PIC X(20).
002400           05  OW-QTY              PIC 9(05).
002500           05  OW-PRICE            PIC 9(05)V99.
002600           05  OW-LINE-TOTAL       PIC 9(07)V99.
002700           05  FILLER              PIC X(06).
