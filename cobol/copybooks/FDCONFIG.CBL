000100      ****************************************************************
000200      * FDCONFIG.CBL                                                *
000300      * CONFIG RECORD - FEE1/FEE2 PER-UNIT FIXED COSTS USED BY THE  *
000400      * SUMMARY REPORT.  ONE RECORD, READ ONCE BY CBLMFG03.         *
000500      *   09/14/97  AL   CR-0244  REPLACED THE INTERACTIVE PROMPT   *
000600      *                           WITH A ONE-LINE CONFIG FILE       *
000700      ****************************************************************
000800       01  CONFIG-REC.
000900           05  CFG-FEE1            PIC 9(05)V99.
001000           05  CFG-FEE2            PIC 9(05)V99.
001100           05  FILLER              PIC X(06).
