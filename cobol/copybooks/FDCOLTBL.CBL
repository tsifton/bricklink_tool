000100      ****************************************************************
000200      * FDCOLTBL.CBL                                                *
000300      * COLOR TABLE RECORD - COLOR-ID TO COLOR NAME, PARTS ONLY.    *
000400      *   07/11/87  AL   ORIG-0033  FIRST CUT OF THE COPY MEMBER    *
000500      ****************************************************************
000600       01  COLOR-TBL-REC.
000700           05  CT-COLOR-ID         PIC 9(03).
000800           05  CT-COLOR-NAME       PIC X(20).
000900           05  FILLER              PIC X(07).
