000100      ****************************************************************
000200      * FDLOTXRF.CBL                                                *
000300      * LOT CROSS-REFERENCE RECORD - ORDER-ID + LOT-ID LOOK UP A    *
000400      * COLOR-ID AND AN OPTIONAL SELLER NOTE FOR CBLMFG02.          *
000500      *   07/11/87  AL   ORIG-0033  FIRST CUT, COLOR LOOKUP ONLY    *
000600      *   05/05/90  AL   CR-0088    ADDED SELLER-NOTE FOR DESC CLEAN*
000700      ****************************************************************
000800       01  LOT-XREF-REC.
000900           05  LX-ORDER-ID         PIC X(10).
001000           05  LX-LOT-ID           PIC X(10).
001100           05  LX-COLOR-ID         PIC 9(03).
001200           05  LX-SELLER-NOTE      PIC X(40).
001300           05  FILLER              PIC X(07).
