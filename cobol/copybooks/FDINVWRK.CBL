000100      ****************************************************************
000200      * FDINVWRK.CBL                                                *
000300      * INVENTORY WORK RECORD - ONE PER PURCHASED LINE, COST-ALLOC- *
000400      * ATED BY CBLMFG02.  ALSO THE SHAPE OF EACH INVENTORY TABLE   *
000500      * ENTRY BUILT BY CBLMFG03 FOR THE BUILD-LOGIC RATING ENGINE.  *
000600      *   11/02/88  AL   ORIG-0051  FIRST CUT, NO FEE ALLOCATION    *
000700      *   03/21/92  DW   CR-0133    ADDED 4-DECIMAL UNIT-COST       *
000800      ****************************************************************
000900       01  INV-WRK-REC.
001000           05  IW-ITEM-ID          PIC X(20).
001100           05  IW-ITEM-TYPE        PIC X(01).
001200           05  IW-COLOR-ID         PIC 9(03).
001300           05  IW-COLOR-NAME       PIC X(20).
001400           05  IW-QTY              PIC S9(05).
001500           05  IW-UNIT-COST        PIC S9(05)V9(04).
001600           05  IW-DESCRIPTION      PIC X(60).
001700           05  FILLER              PIC X(02).
