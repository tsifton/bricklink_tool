000100      ****************************************************************
000200      * FDWANTED.CBL                                                *
000300      * WANTED-LIST RECORD - ONE REQUIRED ITEM PER ROW, ROWS FOR    *
000400      * THE SAME LIST-TITLE ARE KEPT TOGETHER IN THE FILE.          *
000500      *   11/02/88  AL   ORIG-0051  FIRST CUT OF THE COPY MEMBER    *
000600      *   03/21/92  DW   CR-0134    ADDED MINIFIG-PART-FLAG         *
000700      ****************************************************************
000800       01  WANT-REC.
000900           05  WL-LIST-TITLE       PIC X(30).
001000           05  WL-ITEM-ID          PIC X(20).
001100           05  WL-ITEM-TYPE        PIC X(01).
001200               88  WL-TYPE-SET         VALUE 'S'.
001300               88  WL-TYPE-MINIFIG     VALUE 'M'.
001400               88  WL-TYPE-PART        VALUE 'P'.
001500           05  WL-COLOR-ID         PIC 9(03).
001600           05  WL-REQ-QTY          PIC 9(03).
001700           05  WL-MINIFIG-PART-FLG PIC X(01).
001800               88  WL-IS-MINIFIG-PART VALUE 'Y'.
001900           05  FILLER              PIC X(02).
