000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.             CBLMFG04.
000300       AUTHOR.                 RAMON TORRES.
000400       INSTALLATION.           LINDQUIST RESALE SYSTEMS.
000500       DATE-WRITTEN.           11/02/88.
000600       DATE-COMPILED.
000700       SECURITY.               UNCLASSIFIED.
000800      ****************************************************************
000900      * THIS PROGRAM IS THE MINIFIG PROFIT BATCH, STEP 4, LAST STEP. *
001000      * READS THE ORDER WORK FILE (ONE ROW PER ITEM LINE, ORDER       *
001100      * HEADER CARRIED ON EVERY ROW) AND WRITES THE ORDERS REPORT,    *
001200      * BREAKING ON ORDER-ID - THE HEADER COLUMNS PRINT ON THE FIRST  *
001300      * ITEM LINE OF EACH ORDER ONLY AND ARE LEFT BLANK AFTER THAT.   *
001400      ****************************************************************
001500      * CHANGE LOG                                                  *
001600      *   11/02/88  AL   ORIG-0051  FIRST CUT OF THE ORDERS REPORT   *
001700      *   09/02/89  AL   CR-0077    LOT-ID DROPPED FROM THE REPORT   *
001800      *                             ITEM-ID IS THE KEY SELLERS ASK   *
001900      *                             FOR, NOT THE INTERNAL LOT NUMBER *
002000      *   03/21/92  DW   CR-0133    LINE-TOTAL COLUMN ADDED (EACH    *
002100      *                             TIMES QTY)                       *
002200      *   04/18/94  RT   CR-0201    COLOR COLUMN ADDED               *
002300      *   11/30/98  AL   Y2K-0006   ORDER-DATE STILL PASSED THROUGH  *
002400      *                             AS TEXT - NOTHING TO FIX HERE     *
002500      *   07/15/03  JT   CR-0215    REPORT NOW WIDTH-CHECKED AGAINST *
002600      *                             THE FD RECORD - PRIOR RELEASE WAS *
002700      *                             SILENTLY TRUNCATING THE LAST TWO  *
002800      *                             COLUMNS ON SOME LINES             *
002850      *   05/02/05  RT   CR-0226    DESCRIPTION NOW COLOR-PREFIX    *
002860      *                             STRIPPED FOR PART ROWS, SAME    *
002870      *                             RULE AS THE INVENTORY RPT -     *
002880      *                             NEEDS OW-ITEM-TYPE FROM MFG02   *
002890      *   06/20/05  RT   CR-0231    LINE TOTAL PRINTS ZERO INSTEAD  *
002892      *                             OF ABENDING WHEN QTY OR PRICE   *
002894      *                             COME THROUGH NOT NUMERIC - BAD  *
002896      *                             ROWS ARE NOW COUNTED AT CLOSE   *
002900      ****************************************************************
003000       ENVIRONMENT DIVISION.
003100       CONFIGURATION SECTION.
003200       SOURCE-COMPUTER.        IBM-370.
003300       OBJECT-COMPUTER.        IBM-370.
003400       SPECIAL-NAMES.
003500           C01 IS TOP-OF-FORM.
003600       INPUT-OUTPUT SECTION.
003700       FILE-CONTROL.
003800
003900           SELECT ORDWORK
004000               ASSIGN TO ORDWORK
004100               ORGANIZATION IS LINE SEQUENTIAL.
004200
004300           SELECT ORDERS-RPT
004400               ASSIGN TO ORDRPT
004500               ORGANIZATION IS LINE SEQUENTIAL.
004600
004700       DATA DIVISION.
004800       FILE SECTION.
004900
005000       FD  ORDWORK
005100           LABEL RECORD IS STANDARD.
005200           COPY FDORDWRK.CBL.
005300
005400       FD  ORDERS-RPT
005500           LABEL RECORD IS OMITTED
005600           DATA RECORD IS ORD-RPT-LINE.
005700       01  ORD-RPT-LINE          PIC X(210).
005800
005900       WORKING-STORAGE SECTION.
005910      *    ---- STANDALONE COUNTER, NOT PART OF ANY GROUP -------------
005920       77  W-BAD-LINE-CTR           PIC 9(05)   VALUE ZERO COMP.
005930
006000       01  WORK-AREA.
006100           05  MORE-OW             PIC XXX     VALUE 'YES'.
006200           05  HOLD-ORDER-ID       PIC X(10)   VALUE SPACES.
006300           05  FIRST-LINE-SW       PIC X(03)   VALUE 'NO'.
006400               88  FIRST-LINE-OF-ORDER  VALUE 'YES'.
006500           05  W-LINE-CTR          PIC 9(07)   VALUE ZERO COMP.
006600           05  W-ORD-CTR           PIC 9(05)   VALUE ZERO COMP.
006700           05  W-SUB1              PIC 9(02)   VALUE ZERO COMP.
006800           05  W-DESC-LEN          PIC 9(02)   VALUE ZERO COMP.
006900           05  W-TRK-LEN           PIC 9(02)   VALUE ZERO COMP.
007000           05  COND-FOUND-SW       PIC X(03)   VALUE 'NO'.
007100               88  COND-FOUND          VALUE 'YES'.
007105           05  W-CLR-LEN           PIC 9(02)   VALUE ZERO COMP.
007106           05  W-SUB5              PIC 9(02)   VALUE ZERO COMP.
007107           05  W-PFX-MATCH-SW      PIC X(03)   VALUE 'NO'.
007108               88  PFX-MATCHES         VALUE 'YES'.
007110           05  FILLER              PIC X(02).
007200
007300      *    ---- LINE-TOTAL REDONE HERE FROM QTY/PRICE SO A CORRUPT OR --
007400      *    ---- STALE OW-LINE-TOTAL CANNOT THROW OFF THE REPORT'S OWN --
007500      *    ---- COLUMN. ------------------------------------------------
007600       01  RECALC-AREA.
007700           05  RC-LINE-TOTAL       PIC 9(07)V99.
007710           05  FILLER              PIC X(02).
007800
007900      *    ---- CONDITION-CODE LOOKUP TABLE, SAME HARD-CODED SHAPE AS --
008000      *    ---- THE CP2 COLOR-TABLE LOAD - SPELLS THE ONE-CHAR CODE   --
008100      *    ---- CBLMFG02 WROTE BACK OUT FOR THE SELLER-FACING REPORT. --
008200       01  COND-TABLE-AREA.
008300           05  FILLER              PIC X(05)   VALUE 'NNEW '.
008400           05  FILLER              PIC X(05)   VALUE 'UUSED'.
008500       01  COND-TABLE REDEFINES COND-TABLE-AREA.
008600           05  CT-ENTRY OCCURS 2 TIMES.
008700               10  CT-COND-CD          PIC X(01).
008800               10  CT-COND-LBL         PIC X(04).
008900
009000      *    ---- DESCRIPTION AND TRACKING-NO RTRIM WORK AREAS, SAME    --
009100      *    ---- CHARACTER-TABLE TECHNIQUE AS CBLMFG02'S DESCRIPTION   --
009200      *    ---- CLEANUP, SO A RIGHT-PADDED FIELD DOESN'T CARRY A RUN  --
009300      *    ---- OF TRAILING BLANKS INTO A NARROWER REPORT COLUMN.     --
009400       01  DESC-TRIM-AREA.
009500           05  DT-DESC             PIC X(60).
009600       01  DESC-TRIM-CHARS REDEFINES DESC-TRIM-AREA.
009700           05  DT-CHAR OCCURS 60 TIMES
009800                       PIC X(01).
009900       01  TRACK-TRIM-AREA.
010000           05  TT-TRACK            PIC X(30).
010100       01  TRACK-TRIM-CHARS REDEFINES TRACK-TRIM-AREA.
010200           05  TT-CHAR OCCURS 30 TIMES
010300                       PIC X(01).
010310
010320      *    ---- COLOR-PREFIX STRIP WORK AREAS, SAME FOUR-VIEW          --
010330      *    ---- CHARACTER-TABLE TECHNIQUE CBLMFG03 USES ON THE         --
010340      *    ---- INVENTORY REPORT - DT-DESC ABOVE STANDS IN FOR THE     --
010350      *    ---- RAW WORKING COPY, SO ONLY THREE MORE VIEWS ARE NEEDED. -
010360       01  DESC-UPPER-AREA.
010370           05  DU-DESC             PIC X(60).
010380       01  DESC-UPPER-CHARS REDEFINES DESC-UPPER-AREA.
010390           05  DU-CHAR OCCURS 60 TIMES
010391                       PIC X(01).
010392       01  COLOR-UPPER-AREA.
010393           05  CU-COLOR            PIC X(20).
010394       01  COLOR-UPPER-CHARS REDEFINES COLOR-UPPER-AREA.
010395           05  CU-CHAR OCCURS 20 TIMES
010396                       PIC X(01).
010397       01  DESC-OUT-AREA.
010398           05  DO-DESC             PIC X(60).
010399       01  DESC-OUT-CHARS REDEFINES DESC-OUT-AREA.
010400           05  DO-CHAR OCCURS 60 TIMES
010401                       PIC X(01).
010410
010500       01  RPT-TITLE-LINE.
010600           05  FILLER              PIC X(10)   VALUE 'ORDERS RPT'.
010700           05  FILLER              PIC X(200)  VALUE SPACES.
010800       01  RPT-COLUMN-HEADING-1.
010900           05  FILLER              PIC X(10)   VALUE 'ORDER ID'.
011000           05  FILLER              PIC X(11)   VALUE SPACES.
011100           05  FILLER              PIC X(20)   VALUE 'SELLER'.
011200           05  FILLER              PIC X(01)   VALUE SPACES.
011300           05  FILLER              PIC X(10)   VALUE 'ORDER DATE'.
011400           05  FILLER              PIC X(01)   VALUE SPACES.
011500           05  FILLER              PIC X(08)   VALUE 'SHIPPING'.
011600           05  FILLER              PIC X(02)   VALUE SPACES.
011700           05  FILLER              PIC X(08)   VALUE 'ADD CHG1'.
011800           05  FILLER              PIC X(02)   VALUE SPACES.
011900           05  FILLER              PIC X(10)   VALUE 'ORDER TOTL'.
012000           05  FILLER              PIC X(01)   VALUE SPACES.
012100           05  FILLER              PIC X(10)   VALUE 'BASE GTOTL'.
012200           05  FILLER              PIC X(01)   VALUE SPACES.
012300           05  FILLER              PIC X(04)   VALUE 'LOTS'.
012400           05  FILLER              PIC X(02)   VALUE SPACES.
012500           05  FILLER              PIC X(05)   VALUE 'ITEMS'.
012600           05  FILLER              PIC X(02)   VALUE SPACES.
012700           05  FILLER              PIC X(14)   VALUE 'TRACKING NO'.
012800           05  FILLER              PIC X(01)   VALUE SPACES.
012900           05  FILLER              PIC X(04)   VALUE 'COND'.
013000           05  FILLER              PIC X(83)   VALUE SPACES.
013100       01  RPT-COLUMN-HEADING-2.
013200           05  FILLER              PIC X(20)   VALUE 'ITEM NUMBER'.
013300           05  FILLER              PIC X(02)   VALUE SPACES.
013400           05  FILLER              PIC X(30)   VALUE 'ITEM DESCRIPTION'.
013500           05  FILLER              PIC X(02)   VALUE SPACES.
013600           05  FILLER              PIC X(20)   VALUE 'COLOR'.
013700           05  FILLER              PIC X(02)   VALUE SPACES.
013800           05  FILLER              PIC X(05)   VALUE 'QTY'.
013900           05  FILLER              PIC X(02)   VALUE SPACES.
014000           05  FILLER              PIC X(08)   VALUE 'EACH'.
014100           05  FILLER              PIC X(02)   VALUE SPACES.
014200           05  FILLER              PIC X(10)   VALUE 'TOTAL'.
014300           05  FILLER              PIC X(107)  VALUE SPACES.
014400       01  RPT-DETAIL-LINE.
014500           05  RL-ORDER-ID         PIC X(10).
014600           05  FILLER              PIC X(01)   VALUE SPACES.
014700           05  RL-SELLER           PIC X(20).
014800           05  FILLER              PIC X(01)   VALUE SPACES.
014900           05  RL-ORDER-DATE       PIC X(10).
015000           05  FILLER              PIC X(01)   VALUE SPACES.
015100           05  RL-SHIPPING         PIC ZZZZ9.99.
015200           05  FILLER              PIC X(02)   VALUE SPACES.
015300           05  RL-ADD-CHRG-1       PIC ZZZZ9.99.
015400           05  FILLER              PIC X(02)   VALUE SPACES.
015500           05  RL-ORDER-TOTAL      PIC ZZZZZZ9.99.
015600           05  FILLER              PIC X(01)   VALUE SPACES.
015700           05  RL-BASE-GR-TOTAL    PIC ZZZZZZ9.99.
015800           05  FILLER              PIC X(01)   VALUE SPACES.
015900           05  RL-TOTAL-LOTS       PIC ZZZ9.
016000           05  FILLER              PIC X(02)   VALUE SPACES.
016100           05  RL-TOTAL-ITEMS      PIC ZZZZ9.
016200           05  FILLER              PIC X(02)   VALUE SPACES.
016300           05  RL-TRACKING-NO      PIC X(14).
016400           05  FILLER              PIC X(01)   VALUE SPACES.
016500           05  RL-CONDITION        PIC X(04).
016600           05  FILLER              PIC X(02)   VALUE SPACES.
016700           05  RL-ITEM-ID          PIC X(20).
016800           05  FILLER              PIC X(02)   VALUE SPACES.
016900           05  RL-DESCRIPTION      PIC X(30).
017000           05  FILLER              PIC X(02)   VALUE SPACES.
017100           05  RL-COLOR-NAME       PIC X(20).
017200           05  FILLER              PIC X(02)   VALUE SPACES.
017300           05  RL-QTY              PIC ZZZZ9.
017400           05  FILLER              PIC X(02)   VALUE SPACES.
017500           05  RL-PRICE            PIC ZZZZ9.99.
017600           05  FILLER              PIC X(02)   VALUE SPACES.
017700           05  RL-LINE-TOTAL       PIC ZZZZZZ9.99.
017800           05  FILLER              PIC X(06)   VALUE SPACES.
017900
018000       PROCEDURE DIVISION.
018100
018200       0000-CBLMFG04.
018300           PERFORM 1000-INIT.
018400           PERFORM 2000-MAINLINE
018500               UNTIL MORE-OW = 'NO'.
018600           PERFORM 9000-CLOSING.
018700           STOP RUN.
018800
018900       1000-INIT.
019000           OPEN INPUT ORDWORK.
019100           OPEN OUTPUT ORDERS-RPT.
019200           PERFORM 1900-WRITE-HEADING.
019300           MOVE 'YES' TO MORE-OW.
019400           PERFORM 2900-READ-ORDWORK.
019500
019600       1900-WRITE-HEADING.
019700           WRITE ORD-RPT-LINE FROM RPT-TITLE-LINE
019800               AFTER ADVANCING PAGE.
019900           WRITE ORD-RPT-LINE FROM RPT-COLUMN-HEADING-1
020000               AFTER ADVANCING 1 LINES.
020100           WRITE ORD-RPT-LINE FROM RPT-COLUMN-HEADING-2
020200               AFTER ADVANCING 1 LINES.
020300
020400       2000-MAINLINE.
020500           IF OW-ORDER-ID NOT = HOLD-ORDER-ID
020600               MOVE 'YES' TO FIRST-LINE-SW
020700               MOVE OW-ORDER-ID TO HOLD-ORDER-ID
020800               ADD 1 TO W-ORD-CTR
020900           ELSE
021000               MOVE 'NO' TO FIRST-LINE-SW
021100           END-IF.
021200           PERFORM 2100-ORDER-BREAK.
021300           PERFORM 2200-ITEM-LINE.
021400           WRITE ORD-RPT-LINE FROM RPT-DETAIL-LINE
021500               AFTER ADVANCING 1 LINES.
021600           ADD 1 TO W-LINE-CTR.
021700           PERFORM 2900-READ-ORDWORK.
021800
021900       2100-ORDER-BREAK.
022000           IF FIRST-LINE-OF-ORDER
022100               MOVE OW-ORDER-ID      TO RL-ORDER-ID
022200               MOVE OW-SELLER        TO RL-SELLER
022300               MOVE OW-ORDER-DATE    TO RL-ORDER-DATE
022400               MOVE OW-SHIPPING      TO RL-SHIPPING
022500               MOVE OW-ADD-CHRG-1    TO RL-ADD-CHRG-1
022600               MOVE OW-ORDER-TOTAL   TO RL-ORDER-TOTAL
022700               MOVE OW-BASE-GR-TOTAL TO RL-BASE-GR-TOTAL
022800               MOVE OW-TOTAL-LOTS    TO RL-TOTAL-LOTS
022900               MOVE OW-TOTAL-ITEMS   TO RL-TOTAL-ITEMS
023000               MOVE OW-TRACKING-NO   TO TT-TRACK
023100               PERFORM 2120-RTRIM-TRACKING
023200               MOVE TT-TRACK(1:14)   TO RL-TRACKING-NO
023300           ELSE
023400               MOVE SPACES TO RL-ORDER-ID
023500               MOVE SPACES TO RL-SELLER
023600               MOVE SPACES TO RL-ORDER-DATE
023700               MOVE ZERO   TO RL-SHIPPING
023800               MOVE ZERO   TO RL-ADD-CHRG-1
023900               MOVE ZERO   TO RL-ORDER-TOTAL
024000               MOVE ZERO   TO RL-BASE-GR-TOTAL
024100               MOVE ZERO   TO RL-TOTAL-LOTS
024200               MOVE ZERO   TO RL-TOTAL-ITEMS
024300               MOVE SPACES TO RL-TRACKING-NO
024400           END-IF.
024500
024600       2120-RTRIM-TRACKING.
024700           MOVE 30 TO W-TRK-LEN.
024800           PERFORM 2121-BACK-UP-TRACKING
024900               UNTIL W-TRK-LEN = 0
025000                  OR TT-CHAR(W-TRK-LEN) NOT = SPACE.
025100
025200       2121-BACK-UP-TRACKING.
025300           SUBTRACT 1 FROM W-TRK-LEN.
025400
025500       2200-ITEM-LINE.
025600      *    CONDITION IS A ONE-CHAR CODE FROM CBLMFG02 - SPELL IT OUT
025700      *    HERE SO THE SELLER-FACING REPORT DOESN'T PRINT A BARE LETTER.
025800           PERFORM 2210-MAP-CONDITION-LABEL.
025900           MOVE OW-ITEM-ID       TO RL-ITEM-ID.
026000           MOVE OW-DESCRIPTION   TO DT-DESC.
026050           IF OW-ITEM-TYPE = 'P'
026060               PERFORM 2215-STRIP-COLOR-PREFIX
026070           END-IF.
026100           PERFORM 2220-RTRIM-DESCRIPTION.
026200           MOVE DT-DESC(1:30)    TO RL-DESCRIPTION.
026300           MOVE OW-COLOR-NAME    TO RL-COLOR-NAME.
026400           MOVE OW-QTY           TO RL-QTY.
026500           MOVE OW-PRICE         TO RL-PRICE.
026550           PERFORM 2205-COMPUTE-LINE-TOTAL THRU 2205-EXIT.
026700           MOVE RC-LINE-TOTAL    TO RL-LINE-TOTAL.
026710
026720      *    A QTY OR PRICE THAT IS NOT NUMERIC AT THIS POINT MEANS THE
026730      *    EARLIER STEPS PASSED THROUGH A CORRUPT ROW - PRINT ZERO FOR
026740      *    THE LINE TOTAL RATHER THAN ABEND ON THE MULTIPLY, AND COUNT IT.
026750       2205-COMPUTE-LINE-TOTAL.
026760           IF OW-QTY NOT NUMERIC OR OW-PRICE NOT NUMERIC
026770               MOVE ZERO TO RC-LINE-TOTAL
026780               ADD 1 TO W-BAD-LINE-CTR
026790               GO TO 2205-EXIT
026800           END-IF.
026810           COMPUTE RC-LINE-TOTAL = OW-QTY * OW-PRICE.
026820       2205-EXIT.
026830           EXIT.
026840
026900       2210-MAP-CONDITION-LABEL.
027000           MOVE 'NO' TO COND-FOUND-SW.
027100           MOVE 1 TO W-SUB1.
027200           PERFORM 2211-SEARCH-COND-TABLE
027300               UNTIL W-SUB1 > 2 OR COND-FOUND.
027400           IF NOT COND-FOUND
027500               MOVE OW-CONDITION TO RL-CONDITION
027600           END-IF.
027700
027800       2211-SEARCH-COND-TABLE.
027900           IF CT-COND-CD(W-SUB1) = OW-CONDITION
028000               MOVE 'YES' TO COND-FOUND-SW
028100               MOVE CT-COND-LBL(W-SUB1) TO RL-CONDITION
028200           END-IF.
028300           ADD 1 TO W-SUB1.
028400
028500       2220-RTRIM-DESCRIPTION.
028600           MOVE 60 TO W-DESC-LEN.
028700           PERFORM 2221-BACK-UP-DESCRIPTION
028800               UNTIL W-DESC-LEN = 0
028900                  OR DT-CHAR(W-DESC-LEN) NOT = SPACE.
029000
029100       2221-BACK-UP-DESCRIPTION.
029200           SUBTRACT 1 FROM W-DESC-LEN.
029205
029208       2215-STRIP-COLOR-PREFIX.
029211      *    IF THE DESCRIPTION STARTS WITH ITS OWN COLOR NAME (EITHER
029214      *    CASE), DROP THE COLOR NAME AND ANY SPACES AFTER IT - SAME
029217      *    RULE CBLMFG03 APPLIES ON THE INVENTORY REPORT.
029220           MOVE DT-DESC TO DU-DESC.
029223           INSPECT DU-DESC
029226               CONVERTING 'abcdefghijklmnopqrstuvwxyz'
029229                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
029232           MOVE OW-COLOR-NAME TO CU-COLOR.
029235           INSPECT CU-COLOR
029238               CONVERTING 'abcdefghijklmnopqrstuvwxyz'
029241                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
029244           MOVE 20 TO W-CLR-LEN.
029247           PERFORM 2216-BACK-UP-CLR-LEN
029250               UNTIL W-CLR-LEN = 0
029253                  OR CU-CHAR(W-CLR-LEN) NOT = SPACE.
029256           MOVE 'NO' TO W-PFX-MATCH-SW.
029259           IF W-CLR-LEN > 0
029262               IF DU-DESC(1:W-CLR-LEN) = CU-COLOR(1:W-CLR-LEN)
029265                   MOVE 'YES' TO W-PFX-MATCH-SW
029268               END-IF
029271           END-IF.
029274           IF PFX-MATCHES
029277               PERFORM 2217-REMOVE-PREFIX
029280               MOVE DO-DESC TO DT-DESC
029283           END-IF.
029286
029289       2216-BACK-UP-CLR-LEN.
029292           SUBTRACT 1 FROM W-CLR-LEN.
029295
029298       2217-REMOVE-PREFIX.
029301           MOVE W-CLR-LEN TO W-SUB1.
029304           PERFORM 2218-SKIP-LEADING-SPACE
029307               UNTIL W-SUB1 >= 60
029310                  OR DT-CHAR(W-SUB1 + 1) NOT = SPACE.
029313           MOVE SPACES TO DESC-OUT-AREA.
029316           COMPUTE W-SUB1 = W-SUB1 + 1.
029319           MOVE 1 TO W-SUB5.
029322           PERFORM 2219-COPY-REMAINING-CHAR
029325               UNTIL W-SUB1 > 60.
029328
029331       2218-SKIP-LEADING-SPACE.
029334           ADD 1 TO W-SUB1.
029337
029340       2219-COPY-REMAINING-CHAR.
029343           MOVE DT-CHAR(W-SUB1) TO DO-CHAR(W-SUB5).
029346           ADD 1 TO W-SUB1.
029349           ADD 1 TO W-SUB5.
029400       2900-READ-ORDWORK.
029500           READ ORDWORK
029600               AT END
029700                   MOVE 'NO' TO MORE-OW.
029800
029900       9000-CLOSING.
030000           CLOSE ORDWORK.
030100           CLOSE ORDERS-RPT.
030200           DISPLAY 'CBLMFG04 - ORDERS PRINTED: ' W-ORD-CTR.
030300           DISPLAY 'CBLMFG04 - ITEM LINES PRINTED: ' W-LINE-CTR.
030350           DISPLAY 'CBLMFG04 - LINE TOTALS ZEROED (BAD DATA): '
030360               W-BAD-LINE-CTR.
