000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.             CBLMFG02.
000300       AUTHOR.                 ASHLEY LINDQUIST.
000400       INSTALLATION.           LINDQUIST RESALE SYSTEMS.
000500       DATE-WRITTEN.           11/02/88.
000600       DATE-COMPILED.
000700       SECURITY.               UNCLASSIFIED.
000800      ****************************************************************
000900      * THIS PROGRAM IS THE MINIFIG PROFIT BATCH, STEP 2.           *
001000      * READS THE MERGED ORDERS MASTER, RESOLVES PART COLORS AND    *
001100      * SELLER NOTES FROM THE LOT CROSS-REFERENCE, CLEANS UP EACH   *
001200      * ITEM DESCRIPTION, AND SPREADS EACH ORDER'S FEES ACROSS ITS  *
001300      * LINES TO GET A LANDED UNIT COST.  WRITES THE INVENTORY WORK *
001400      * FILE (ONE ROW PER LINE PURCHASED) AND THE ORDER WORK FILE   *
001500      * (SAME LINES, ORDER HEADER CARRIED ON EVERY ROW).            *
001600      ****************************************************************
001700      * CHANGE LOG                                                  *
001800      *   11/02/88  AL   ORIG-0051  FIRST CUT - NO FEE ALLOCATION   *
001900      *   09/02/89  AL   CR-0077    LOT CROSS-REFERENCE COLOR LOOKUP*
002000      *   03/21/92  DW   CR-0133    FEE-SHARE UNIT COST, LINE-TOTAL *
002100      *   03/21/92  DW   CR-0134    DESCRIPTION WHITESPACE CLEANUP  *
002200      *   04/18/94  RT   CR-0201    STRIP SELLER NOTE OFF DESC      *
002300      *   08/11/97  RT   CR-0238    ITEM-TYPE/CONDITION NOW MAPPED  *
002400      *                             HERE FROM THE RAW MASTER LABEL  *
002500      *   11/30/98  AL   Y2K-0006   ORDER-DATE PASSED THROUGH AS-IS *
002600      *                             NO DATE MATH DONE IN THIS STEP  *
002700      *   07/15/03  JT   CR-0215    SINGLE-PASS LOAD, SAME AS MFG01 *
002750      *   05/02/05  RT   CR-0226    ADDED OW-ITEM-TYPE TO ORDWORK   *
002760      *                             SO CBLMFG04 KNOWS WHICH ROWS    *
002770      *                             ARE PARTS BEFORE STRIPPING THE  *
002780      *                             COLOR NAME OFF THE DESCRIPTION  *
002790      *   06/20/05  RT   CR-0229    ITEM ROW NOW REJECTS A QTY OR   *
002791      *                             PRICE THAT IS NOT NUMERIC-HAD   *
002792      *                             BEEN FALLING THROUGH INTO THE   *
002793      *                             FEE-SHARE COMPUTE AND ABENDING  *
002794      *   07/11/05  RT   CR-0232    OD-DESCRIPTION WIDENED 50->60   *
002795      *                             TO MATCH THE LISTING SERVICE'S  *
002796      *                             LONGER TITLES - MASTER-LINE AND *
002797      *                             THE HEADER FILLER GREW TO SUIT  *
002800      ****************************************************************
002900       ENVIRONMENT DIVISION.
003000       CONFIGURATION SECTION.
003100       SOURCE-COMPUTER.        IBM-370.
003200       OBJECT-COMPUTER.        IBM-370.
003300       SPECIAL-NAMES.
003400           C01 IS TOP-OF-FORM.
003500       INPUT-OUTPUT SECTION.
003600       FILE-CONTROL.
003700
003800           SELECT ORDERS-MASTER
003900               ASSIGN TO ORDMAST
004000               ORGANIZATION IS LINE SEQUENTIAL.
004100
004200           SELECT LOT-XREF
004300               ASSIGN TO LOTXREF
004400               ORGANIZATION IS LINE SEQUENTIAL.
004500
004600           SELECT COLOR-TABLE
004700               ASSIGN TO COLRTBL
004800               ORGANIZATION IS LINE SEQUENTIAL.
004900
005000           SELECT INVWORK
005100               ASSIGN TO INVWORK
005200               ORGANIZATION IS LINE SEQUENTIAL.
005300
005400           SELECT ORDWORK
005500               ASSIGN TO ORDWORK
005600               ORGANIZATION IS LINE SEQUENTIAL.
005700
005800       DATA DIVISION.
005900       FILE SECTION.
006000
006100       FD  ORDERS-MASTER
006200           LABEL RECORD IS STANDARD
006300           DATA RECORD IS MASTER-LINE.
006400       01  MASTER-LINE          PIC X(130).
006500
006600       FD  LOT-XREF
006700           LABEL RECORD IS STANDARD.
006800           COPY FDLOTXRF.CBL.
006900
007000       FD  COLOR-TABLE
007100           LABEL RECORD IS STANDARD.
007200           COPY FDCOLTBL.CBL.
007300
007400       FD  INVWORK
007500           LABEL RECORD IS OMITTED.
007600           COPY FDINVWRK.CBL.
007700
007800       FD  ORDWORK
007900           LABEL RECORD IS OMITTED.
008000           COPY FDORDWRK.CBL.
008100
008200       WORKING-STORAGE SECTION.
008210      *    ---- STANDALONE COUNTER AND SWITCH, NOT PART OF ANY GROUP ----
008220       77  W-REJECT-CTR            PIC 9(05)   VALUE ZERO COMP.
008230       77  ERR-SWITCH              PIC X(03)   VALUE 'NO'.
008240           88  ITEM-REJECTED           VALUE 'YES'.
008250
008300       01  WORK-AREA.
008400           05  MORE-MASTER         PIC XXX     VALUE 'YES'.
008500           05  MORE-LX             PIC XXX     VALUE 'YES'.
008600           05  MORE-CT             PIC XXX     VALUE 'YES'.
008700           05  LX-COUNT            PIC 9(05)   VALUE ZERO COMP.
008800           05  CT-COUNT            PIC 9(03)   VALUE ZERO COMP.
008900           05  W-SUB1              PIC 9(05)   VALUE ZERO COMP.
009000           05  W-I                 PIC 9(02)   VALUE ZERO COMP.
009100           05  W-J                 PIC 9(02)   VALUE ZERO COMP.
009200           05  W-DESC-POS          PIC 9(02)   VALUE ZERO COMP.
009300           05  W-DESC-LEN          PIC 9(02)   VALUE ZERO COMP.
009400           05  W-NOTE-LEN          PIC 9(02)   VALUE ZERO COMP.
009500           05  W-OUT-LEN           PIC 9(02)   VALUE ZERO COMP.
009600           05  W-INV-CTR           PIC 9(07)   VALUE ZERO COMP.
009700           05  FOUND-SW            PIC X(03)   VALUE 'NO'.
009800               88  LX-FOUND            VALUE 'YES'.
009900           05  CT-FOUND-SW         PIC X(03)   VALUE 'NO'.
010000               88  CT-FOUND             VALUE 'YES'.
010100           05  NOTE-MATCH-SW       PIC X(03)   VALUE 'NO'.
010200               88  NOTE-MATCHES         VALUE 'YES'.
010300           05  PREV-SPACE-SW       PIC X(03)   VALUE 'YES'.
010400               88  PREV-WAS-SPACE       VALUE 'YES'.
010410           05  FILLER              PIC X(02).
010500
010600      *    ---- ORDER HEADER / ITEM FIELD VIEWS OF THE CURRENT LINE --
010700       01  ORD-HDR-REC REDEFINES MASTER-LINE.
010800           05  OH-ORDER-ID         PIC X(10).
010900           05  OH-ORDER-DATE       PIC X(10).
011000           05  OH-SELLER           PIC X(20).
011100           05  OH-SHIPPING         PIC 9(05)V99.
011200           05  OH-ADD-CHRG-1       PIC 9(05)V99.
011300           05  OH-ORDER-TOTAL      PIC 9(07)V99.
011400           05  OH-BASE-GR-TOTAL    PIC 9(07)V99.
011500           05  OH-TOTAL-LOTS       PIC 9(04).
011600           05  OH-TOTAL-ITEMS      PIC 9(05).
011700           05  OH-TRACKING-NO      PIC X(30).
011800           05  FILLER              PIC X(19).
011900       01  ORD-DET-REC REDEFINES MASTER-LINE.
012000           05  OD-ORDER-ID         PIC X(10).
012100           05  OD-ITEM-ID          PIC X(20).
012200           05  OD-ITEM-TYPE-LBL    PIC X(10).
012300           05  OD-QTY              PIC 9(05).
012400           05  OD-PRICE            PIC 9(05)V99.
012500           05  OD-CONDITION-LBL    PIC X(04).
012600           05  OD-DESCRIPTION      PIC X(60).
012700           05  OD-LOT-ID           PIC X(10).
012800           05  FILLER              PIC X(04).
012900
013000      *    ---- CURRENT ORDER HEADER, SAVED WHEN ITS ROW IS READ SO --
013100      *    ---- EVERY ITEM ROW UNDER IT CAN CARRY THE SAME FIELDS ----
013200       01  CUR-HDR.
013300           05  CH-ORDER-ID         PIC X(10).
013400           05  CH-SELLER           PIC X(20).
013500           05  CH-ORDER-DATE       PIC X(10).
013600           05  CH-SHIPPING         PIC 9(05)V99.
013700           05  CH-ADD-CHRG-1       PIC 9(05)V99.
013800           05  CH-ORDER-TOTAL      PIC 9(07)V99.
013900           05  CH-BASE-GR-TOTAL    PIC 9(07)V99.
014000           05  CH-TOTAL-LOTS       PIC 9(04).
014100           05  CH-TOTAL-ITEMS      PIC 9(05).
014200           05  CH-TRACKING-NO      PIC X(30).
014210           05  FILLER              PIC X(02).
014300
014400      *    ---- RESOLVED ITEM FIELDS FOR THE ROW BEING LOADED --------
014500       01  CUR-ITEM.
014600           05  CI-ITEM-TYPE-CD     PIC X(01).
014700           05  CI-CONDITION-CD     PIC X(01).
014800           05  CI-COLOR-ID         PIC 9(03).
014900           05  CI-COLOR-NAME       PIC X(20).
015000           05  CI-SELLER-NOTE      PIC X(40).
015100           05  CI-LINE-TOTAL       PIC S9(09)V9(04).
015200           05  CI-FEE-SHARE        PIC S9(09)V9(04).
015300           05  CI-UNIT-COST        PIC S9(05)V9(04).
015400           05  CI-CLEAN-DESC       PIC X(50).
015410           05  FILLER              PIC X(02).
015500
015600       01  ITEM-TYPE-UPPER         PIC X(10).
015700
015800      *    ---- LOT CROSS-REFERENCE TABLE (CP1 HEADER-TABLE STYLE) ---
015900       01  LOT-XREF-TABLE.
016000           05  LX-ENTRY OCCURS 6000 TIMES.
016200               10  TX-ORDER-ID         PIC X(10).
016300               10  TX-LOT-ID           PIC X(10).
016400               10  TX-COLOR-ID         PIC 9(03).
016500               10  TX-SELLER-NOTE      PIC X(40).
016510           05  FILLER                  PIC X(02).
016600
016700      *    ---- COLOR NAME TABLE ---------------------------------
016800       01  COLOR-TABLE-WS.
016900           05  CT-ENTRY OCCURS 300 TIMES.
017100               10  TC-COLOR-ID         PIC 9(03).
017200               10  TC-COLOR-NAME       PIC X(20).
017210           05  FILLER                  PIC X(02).
017300
017400      *    ---- DESCRIPTION CLEANUP WORK AREAS, CHARACTER TABLES  ----
017500      *    ---- OVER THE RAW DESCRIPTION, THE NOTE, AND THE OUTPUT ---
017600       01  DESC-WORK-AREA.
017700           05  DW-RAW              PIC X(50).
017800       01  DESC-CHAR-TABLE REDEFINES DESC-WORK-AREA.
017900           05  DW-CHAR OCCURS 50 TIMES
018000                       PIC X(01).
018100       01  NOTE-WORK-AREA.
018200           05  NW-RAW              PIC X(40).
018300       01  NOTE-CHAR-TABLE REDEFINES NOTE-WORK-AREA.
018400           05  NW-CHAR OCCURS 40 TIMES
018500                       PIC X(01).
018600       01  DESC-OUT-AREA.
018700           05  DO-CLEAN            PIC X(50).
018800       01  DESC-OUT-CHAR-TABLE REDEFINES DESC-OUT-AREA.
018900           05  DO-CHAR OCCURS 50 TIMES
019000                       PIC X(01).
019100
019200       PROCEDURE DIVISION.
019300
019400       0000-CBLMFG02.
019500           PERFORM 1000-INIT.
019600           PERFORM 2000-MAINLINE
019700               UNTIL MORE-MASTER = 'NO'.
019800           PERFORM 9000-CLOSING.
019900           STOP RUN.
020000
020100       1000-INIT.
020200           PERFORM 1100-LOAD-LOT-XREF.
020300           PERFORM 1200-LOAD-COLOR-TABLE.
020400           OPEN INPUT ORDERS-MASTER.
020500           OPEN OUTPUT INVWORK.
020600           OPEN OUTPUT ORDWORK.
020700           MOVE 'YES' TO MORE-MASTER.
020800           PERFORM 2900-READ-MASTER.
020900
021000       1100-LOAD-LOT-XREF.
021100           OPEN INPUT LOT-XREF.
021200           MOVE 'YES' TO MORE-LX.
021300           PERFORM 1110-READ-LOT-XREF.
021400           PERFORM 1120-STORE-LOT-XREF
021500               UNTIL MORE-LX = 'NO'.
021600           CLOSE LOT-XREF.
021700
021800       1110-READ-LOT-XREF.
021900           READ LOT-XREF
022000               AT END
022100                   MOVE 'NO' TO MORE-LX.
022200
022300       1120-STORE-LOT-XREF.
022400           ADD 1 TO LX-COUNT.
022500           MOVE LX-ORDER-ID     TO TX-ORDER-ID(LX-COUNT).
022600           MOVE LX-LOT-ID       TO TX-LOT-ID(LX-COUNT).
022700           MOVE LX-COLOR-ID     TO TX-COLOR-ID(LX-COUNT).
022800           MOVE LX-SELLER-NOTE  TO TX-SELLER-NOTE(LX-COUNT).
022900           PERFORM 1110-READ-LOT-XREF.
023000
023100       1200-LOAD-COLOR-TABLE.
023200           OPEN INPUT COLOR-TABLE.
023300           MOVE 'YES' TO MORE-CT.
023400           PERFORM 1210-READ-COLOR-TABLE.
023500           PERFORM 1220-STORE-COLOR-TABLE
023600               UNTIL MORE-CT = 'NO'.
023700           CLOSE COLOR-TABLE.
023800
023900       1210-READ-COLOR-TABLE.
024000           READ COLOR-TABLE
024100               AT END
024200                   MOVE 'NO' TO MORE-CT.
024300
024400       1220-STORE-COLOR-TABLE.
024500           ADD 1 TO CT-COUNT.
024600           MOVE CT-COLOR-ID     TO TC-COLOR-ID(CT-COUNT).
024700           MOVE CT-COLOR-NAME   TO TC-COLOR-NAME(CT-COUNT).
024800           PERFORM 1210-READ-COLOR-TABLE.
024900
025000       2000-MAINLINE.
025100      *    ORDER-ID NON-BLANK STARTS A NEW HEADER; BLANK MEANS THIS
025200      *    ROW IS AN ITEM UNDER WHICHEVER HEADER WAS SAVED LAST.  AN
025300      *    ORDER WHOSE HEADER IS NEVER FOLLOWED BY AN ITEM ROW SIMPLY
025400      *    NEVER WRITES A LINE TO EITHER WORK FILE - IT IS DROPPED.
025500           IF OH-ORDER-ID NOT = SPACES
025600               PERFORM 2030-SAVE-HEADER
025700           ELSE
025800               PERFORM 2100-PROCESS-ITEM
025900           END-IF.
026000           PERFORM 2900-READ-MASTER.
026100
026200       2030-SAVE-HEADER.
026300           MOVE OH-ORDER-ID      TO CH-ORDER-ID.
026400           MOVE OH-SELLER        TO CH-SELLER.
026500           MOVE OH-ORDER-DATE    TO CH-ORDER-DATE.
026600           MOVE OH-SHIPPING      TO CH-SHIPPING.
026700           MOVE OH-ADD-CHRG-1    TO CH-ADD-CHRG-1.
026800           MOVE OH-ORDER-TOTAL   TO CH-ORDER-TOTAL.
026900           MOVE OH-BASE-GR-TOTAL TO CH-BASE-GR-TOTAL.
027000           MOVE OH-TOTAL-LOTS    TO CH-TOTAL-LOTS.
027100           MOVE OH-TOTAL-ITEMS   TO CH-TOTAL-ITEMS.
027200           MOVE OH-TRACKING-NO   TO CH-TRACKING-NO.
027300
027400       2100-PROCESS-ITEM.
027410           MOVE 'NO' TO ERR-SWITCH.
027420           PERFORM 2050-VALIDATE-ITEM THRU 2050-EXIT.
027430           IF ITEM-REJECTED
027440               PERFORM 2060-REJECT-ITEM
027450               GO TO 2100-EXIT
027460           END-IF.
027500           PERFORM 2110-MAP-ITEM-TYPE.
027600           PERFORM 2120-MAP-CONDITION.
027700           PERFORM 2130-LOOKUP-COLOR.
027800           PERFORM 2200-CLEAN-DESCRIPTION.
027900           PERFORM 2600-COMPUTE-UNIT-COST.
028000           PERFORM 2700-WRITE-INVWORK.
028100           PERFORM 2800-WRITE-ORDWORK.
028200           ADD 1 TO W-INV-CTR.
028210       2100-EXIT.
028220           EXIT.
028230
028240      *    A QTY OR PRICE THAT IS NOT NUMERIC WOULD ABEND THE FEE-SHARE
028250      *    COMPUTE IN 2600 - REJECT THE ROW CLEAN INSTEAD, PER CR-0229.
028260       2050-VALIDATE-ITEM.
028270           IF OD-QTY NOT NUMERIC
028280               MOVE 'YES' TO ERR-SWITCH
028290               GO TO 2050-EXIT
028300           END-IF.
028310           IF OD-PRICE NOT NUMERIC
028320               MOVE 'YES' TO ERR-SWITCH
028330               GO TO 2050-EXIT
028340           END-IF.
028350       2050-EXIT.
028360           EXIT.
028370
028380       2060-REJECT-ITEM.
028390           ADD 1 TO W-REJECT-CTR.
028395
028400       2110-MAP-ITEM-TYPE.
028500      *    LABEL -> CODE: MINIFIGURE=M, PART=P, SET=S; OTHERWISE THE
028600      *    FIRST CHARACTER UPPERCASED, OR P WHEN THE LABEL IS BLANK.
028700           MOVE OD-ITEM-TYPE-LBL TO ITEM-TYPE-UPPER.
028800           INSPECT ITEM-TYPE-UPPER
028900               CONVERTING 'abcdefghijklmnopqrstuvwxyz'
029000                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
029100           EVALUATE ITEM-TYPE-UPPER
029200               WHEN 'MINIFIGURE'
029300                   MOVE 'M' TO CI-ITEM-TYPE-CD
029400               WHEN 'PART'
029500                   MOVE 'P' TO CI-ITEM-TYPE-CD
029600               WHEN 'SET'
029700                   MOVE 'S' TO CI-ITEM-TYPE-CD
029800               WHEN OTHER
029900                   IF ITEM-TYPE-UPPER = SPACES
030000                       MOVE 'P' TO CI-ITEM-TYPE-CD
030100                   ELSE
030200                       MOVE ITEM-TYPE-UPPER(1:1) TO CI-ITEM-TYPE-CD
030300                   END-IF
030400           END-EVALUATE.
030500
030600       2120-MAP-CONDITION.
030700           MOVE OD-CONDITION-LBL(1:1) TO CI-CONDITION-CD.
030800
030900       2130-LOOKUP-COLOR.
031000      *    ONLY PARTS CARRY A COLOR; EVERYTHING ELSE GETS ZERO/SPACES
031100      *    AND FALLS BACK TO THE ITEM-TYPE CODE AS ITS "COLOR NAME".
031200           MOVE ZERO TO CI-COLOR-ID.
031300           MOVE SPACES TO CI-SELLER-NOTE.
031400           MOVE SPACES TO CI-COLOR-NAME.
031500           IF CI-ITEM-TYPE-CD = 'P'
031600               MOVE 'NO' TO FOUND-SW
031700               MOVE 1 TO W-SUB1
031800               PERFORM 2131-SEARCH-LOT-XREF
031900                   UNTIL W-SUB1 > LX-COUNT OR LX-FOUND
032000           END-IF.
032100           IF CI-ITEM-TYPE-CD = 'P' AND CI-COLOR-ID NOT = ZERO
032200               MOVE 'NO' TO CT-FOUND-SW
032300               MOVE 1 TO W-SUB1
032400               PERFORM 2132-SEARCH-COLOR-TABLE
032500                   UNTIL W-SUB1 > CT-COUNT OR CT-FOUND
032600               IF NOT CT-FOUND
032700                   MOVE CI-ITEM-TYPE-CD TO CI-COLOR-NAME
032800               END-IF
032900           ELSE
033000               MOVE CI-ITEM-TYPE-CD TO CI-COLOR-NAME
033100           END-IF.
033200
033300       2131-SEARCH-LOT-XREF.
033400           IF TX-ORDER-ID(W-SUB1) = CH-ORDER-ID
033500               AND TX-LOT-ID(W-SUB1) = OD-LOT-ID
033600               MOVE 'YES' TO FOUND-SW
033700               MOVE TX-COLOR-ID(W-SUB1)    TO CI-COLOR-ID
033800               MOVE TX-SELLER-NOTE(W-SUB1) TO CI-SELLER-NOTE
033900           END-IF.
034000           ADD 1 TO W-SUB1.
034100
034200       2132-SEARCH-COLOR-TABLE.
034300           IF TC-COLOR-ID(W-SUB1) = CI-COLOR-ID
034400               MOVE 'YES' TO CT-FOUND-SW
034500               MOVE TC-COLOR-NAME(W-SUB1) TO CI-COLOR-NAME
034600           END-IF.
034700           ADD 1 TO W-SUB1.
034800
034900       2200-CLEAN-DESCRIPTION.
035000      *    STRIP A TRAILING SELLER NOTE (IF ONE WAS FOUND AND THE RAW
035100      *    DESCRIPTION ENDS WITH IT) PLUS ANY " -" LEFT DANGLING, THEN
035200      *    SQUEEZE RUNS OF WHITESPACE DOWN TO ONE SPACE EACH.
035300           MOVE OD-DESCRIPTION TO DW-RAW.
035400           MOVE CI-SELLER-NOTE TO NW-RAW.
035500           PERFORM 2210-RTRIM-DESC.
035600           PERFORM 2220-RTRIM-NOTE.
035700           PERFORM 2230-CHECK-NOTE-SUFFIX.
035800           IF NOTE-MATCHES
035900               SUBTRACT W-NOTE-LEN FROM W-DESC-LEN
036000               PERFORM 2210-RTRIM-DESC
036100               PERFORM 2240-STRIP-TRAILING-DASH
036200           END-IF.
036300           PERFORM 2250-NORMALIZE-DESC.
036400           MOVE DO-CLEAN TO CI-CLEAN-DESC.
036500
036600       2210-RTRIM-DESC.
036700           MOVE 50 TO W-DESC-LEN.
036800           PERFORM 2211-BACK-UP-DESC
036900               UNTIL W-DESC-LEN = 0
037000                  OR DW-CHAR(W-DESC-LEN) NOT = SPACE.
037100
037200       2211-BACK-UP-DESC.
037300           SUBTRACT 1 FROM W-DESC-LEN.
037400
037500       2220-RTRIM-NOTE.
037600           MOVE 40 TO W-NOTE-LEN.
037700           PERFORM 2221-BACK-UP-NOTE
037800               UNTIL W-NOTE-LEN = 0
037900                  OR NW-CHAR(W-NOTE-LEN) NOT = SPACE.
038000
038100       2221-BACK-UP-NOTE.
038200           SUBTRACT 1 FROM W-NOTE-LEN.
038300
038400       2230-CHECK-NOTE-SUFFIX.
038500           MOVE 'NO' TO NOTE-MATCH-SW.
038600           IF W-NOTE-LEN > 0 AND W-DESC-LEN NOT < W-NOTE-LEN
038700               MOVE 'YES' TO NOTE-MATCH-SW
038800               MOVE 1 TO W-J
038900               PERFORM 2231-COMPARE-SUFFIX-CHAR
039000                   UNTIL W-J > W-NOTE-LEN OR NOT NOTE-MATCHES
039100           END-IF.
039200
039300       2231-COMPARE-SUFFIX-CHAR.
039400           COMPUTE W-DESC-POS = W-DESC-LEN - W-NOTE-LEN + W-J.
039500           IF DW-CHAR(W-DESC-POS) NOT = NW-CHAR(W-J)
039600               MOVE 'NO' TO NOTE-MATCH-SW
039700           END-IF.
039800           ADD 1 TO W-J.
039900
040000       2240-STRIP-TRAILING-DASH.
040100           IF W-DESC-LEN > 0 AND DW-CHAR(W-DESC-LEN) = '-'
040200               SUBTRACT 1 FROM W-DESC-LEN
040300               PERFORM 2210-RTRIM-DESC
040400           END-IF.
040500
040600       2250-NORMALIZE-DESC.
040700           MOVE SPACES TO DESC-OUT-AREA.
040800           MOVE 0 TO W-OUT-LEN.
040900           MOVE 'YES' TO PREV-SPACE-SW.
041000           MOVE 1 TO W-I.
041100           PERFORM 2251-NORMALIZE-ONE-CHAR
041200               UNTIL W-I > W-DESC-LEN.
041300           IF W-OUT-LEN > 0 AND DO-CHAR(W-OUT-LEN) = SPACE
041400               SUBTRACT 1 FROM W-OUT-LEN
041500           END-IF.
041600
041700       2251-NORMALIZE-ONE-CHAR.
041800           IF DW-CHAR(W-I) = SPACE
041900               IF NOT PREV-WAS-SPACE
042000                   ADD 1 TO W-OUT-LEN
042100                   MOVE SPACE TO DO-CHAR(W-OUT-LEN)
042200                   MOVE 'YES' TO PREV-SPACE-SW
042300               END-IF
042400           ELSE
042500               ADD 1 TO W-OUT-LEN
042600               MOVE DW-CHAR(W-I) TO DO-CHAR(W-OUT-LEN)
042700               MOVE 'NO' TO PREV-SPACE-SW
042800           END-IF.
042900           ADD 1 TO W-I.
043000
043100       2600-COMPUTE-UNIT-COST.
043200      *    LINE-TOTAL = QTY * PRICE.  FEES RIDE ALONG IN PROPORTION TO
043300      *    EACH LINE'S SHARE OF THE ORDER'S MERCHANDISE TOTAL.  CARRY
043400      *    4 DECIMAL PLACES - NO ROUNDING UNTIL THE SUMMARY REPORT.
043500           COMPUTE CI-LINE-TOTAL = OD-QTY * OD-PRICE.
043600           IF CH-ORDER-TOTAL NOT = ZERO
043700               COMPUTE CI-FEE-SHARE =
043800                   (CH-BASE-GR-TOTAL - CH-ORDER-TOTAL) * CI-LINE-TOTAL
043900                       / CH-ORDER-TOTAL
044000               IF OD-QTY = ZERO
044100                   MOVE ZERO TO CI-UNIT-COST
044200               ELSE
044300                   COMPUTE CI-UNIT-COST =
044400                       (CI-LINE-TOTAL + CI-FEE-SHARE) / OD-QTY
044500               END-IF
044600           ELSE
044700               MOVE OD-PRICE TO CI-UNIT-COST
044800           END-IF.
044900
045000       2700-WRITE-INVWORK.
045100           MOVE OD-ITEM-ID       TO IW-ITEM-ID.
045200           MOVE CI-ITEM-TYPE-CD  TO IW-ITEM-TYPE.
045300           MOVE CI-COLOR-ID      TO IW-COLOR-ID.
045400           MOVE CI-COLOR-NAME    TO IW-COLOR-NAME.
045500           MOVE OD-QTY           TO IW-QTY.
045600           MOVE CI-UNIT-COST     TO IW-UNIT-COST.
045700           MOVE CI-CLEAN-DESC    TO IW-DESCRIPTION.
045800           WRITE INV-WRK-REC.
045900
046000       2800-WRITE-ORDWORK.
046100           MOVE CH-ORDER-ID      TO OW-ORDER-ID.
046200           MOVE CH-SELLER        TO OW-SELLER.
046300           MOVE CH-ORDER-DATE    TO OW-ORDER-DATE.
046400           MOVE CH-SHIPPING      TO OW-SHIPPING.
046500           MOVE CH-ADD-CHRG-1    TO OW-ADD-CHRG-1.
046600           MOVE CH-ORDER-TOTAL   TO OW-ORDER-TOTAL.
046700           MOVE CH-BASE-GR-TOTAL TO OW-BASE-GR-TOTAL.
046800           MOVE CH-TOTAL-LOTS    TO OW-TOTAL-LOTS.
046900           MOVE CH-TOTAL-ITEMS   TO OW-TOTAL-ITEMS.
047000           MOVE CH-TRACKING-NO   TO OW-TRACKING-NO.
047100           MOVE CI-CONDITION-CD  TO OW-CONDITION.
047200           MOVE OD-ITEM-ID       TO OW-ITEM-ID.
047250           MOVE CI-ITEM-TYPE-CD  TO OW-ITEM-TYPE.
047300           MOVE CI-CLEAN-DESC    TO OW-DESCRIPTION.
047400           MOVE CI-COLOR-NAME    TO OW-COLOR-NAME.
047500           MOVE OD-QTY           TO OW-QTY.
047600           MOVE OD-PRICE         TO OW-PRICE.
047700           COMPUTE OW-LINE-TOTAL = OD-QTY * OD-PRICE.
047800           WRITE ORD-WRK-REC.
047900
048000       2900-READ-MASTER.
048100           READ ORDERS-MASTER
048200               AT END
048300                   MOVE 'NO' TO MORE-MASTER.
048400
048500       9000-CLOSING.
048600           CLOSE ORDERS-MASTER.
048700           CLOSE INVWORK.
048800           CLOSE ORDWORK.
048900           DISPLAY 'CBLMFG02 - ITEM LINES WRITTEN: ' W-INV-CTR.
048950           DISPLAY 'CBLMFG02 - ITEM LINES REJECTED: ' W-REJECT-CTR.
