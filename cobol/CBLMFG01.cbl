000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.             CBLMFG01.
000300       AUTHOR.                 ASHLEY LINDQUIST.
000400       INSTALLATION.           LINDQUIST RESALE SYSTEMS.
000500       DATE-WRITTEN.           04/02/86.
000600       DATE-COMPILED.
000700       SECURITY.               UNCLASSIFIED.
000800      ****************************************************************
000900      * THIS PROGRAM IS THE MINIFIG PROFIT BATCH, STEP 1.           *
001000      * MERGES THE INCREMENTAL ORDER FILES INTO THE ORDERS MASTER,  *
001100      * DROPPING ANY ORDER-ID ALREADY ON THE MASTER, THEN RE-SORTS  *
001200      * THE WHOLE MASTER NEWEST ORDER-DATE FIRST.                   *
001300      ****************************************************************
001400      * CHANGE LOG                                                  *
001500      *   04/02/86  AL   ORIG-0001  FIRST CUT - SINGLE INCR FILE    *
001600      *   08/19/86  AL   CR-0009    ADDED 2ND AND 3RD INCR FILE     *
001700      *   02/03/87  AL   CR-0014    MASTER WINS OVER ALL INCR FILES *
001800      *   10/30/87  AL   CR-0026    SORT NEWEST ORDER-DATE FIRST    *
001900      *   06/14/88  AL   CR-0038    BLANK/BAD DATES SORT TO BOTTOM  *
002000      *   01/09/90  DW   CR-0071    RAISED WORK TABLE TO 2000 ORDERS*
002100      *   05/22/93  RT   CR-0162    REJECT DUPLICATE ORDER-ID ROWS  *
002200      *   11/30/98  AL   Y2K-0005   ORDER-DATE IS ALREADY YYYY-MM-DD*
002300      *                             NO 2-DIGIT YEAR WINDOW NEEDED   *
002400      *   07/08/02  JT   CR-0210    SINGLE-PASS LOAD, NO LOOK-AHEAD *
002410      *   03/11/05  RT   CR-0225    DUP HEADER ROW WAS STOMPING THE *
002420      *                             LAST TABLE ENTRY, NOT THE DUP,  *
002430      *                             GOT STOMPED - MOVE NOW SKIPPED  *
002440      *                             WHEN ORDER-FOUND, ALL 3 PASSES  *
002450      *   05/16/05  RT   CR-0228    ORD-ENTRY TABLE IS FIXED AT 2000 *
002460      *                             ROWS - A HEADER PAST THE LIMIT   *
002470      *                             NOW REJECTS CLEAN (COUNTED) IN-  *
002480      *                             STEAD OF AN OUT-OF-RANGE ABEND   *
002490      *   07/11/05  RT   CR-0232    MASTER/INCR/SWAP LINES WIDENED   *
002492      *                             120->130 TO CARRY MFG02'S LONGER *
002494      *                             ITEM DESCRIPTION THROUGH WHOLE   *
002500      ****************************************************************
002600       ENVIRONMENT DIVISION.
002700       CONFIGURATION SECTION.
002800       SOURCE-COMPUTER.        IBM-370.
002900       OBJECT-COMPUTER.        IBM-370.
003000       SPECIAL-NAMES.
003100           C01 IS TOP-OF-FORM.
003200       INPUT-OUTPUT SECTION.
003300       FILE-CONTROL.
003400
003500           SELECT ORDERS-MASTER
003600               ASSIGN TO ORDMAST
003700               ORGANIZATION IS LINE SEQUENTIAL.
003800
003900           SELECT ORDERS-INCR1
004000               ASSIGN TO ORDINCR1
004100               ORGANIZATION IS LINE SEQUENTIAL.
004200
004300           SELECT ORDERS-INCR2
004400               ASSIGN TO ORDINCR2
004500               ORGANIZATION IS LINE SEQUENTIAL.
004600
004700           SELECT ORDERS-INCR3
004800               ASSIGN TO ORDINCR3
004900               ORGANIZATION IS LINE SEQUENTIAL.
005000
005100           SELECT ORDERS-MASTER-OUT
005200               ASSIGN TO ORDMASTN
005300               ORGANIZATION IS LINE SEQUENTIAL.
005400
005500       DATA DIVISION.
005600       FILE SECTION.
005700
005800       FD  ORDERS-MASTER
005900           LABEL RECORD IS STANDARD
006000           DATA RECORD IS MASTER-LINE.
006100       01  MASTER-LINE          PIC X(130).
006200
006300       FD  ORDERS-INCR1
006400           LABEL RECORD IS STANDARD
006500           DATA RECORD IS INCR1-LINE.
006600       01  INCR1-LINE           PIC X(130).
006700
006800       FD  ORDERS-INCR2
006900           LABEL RECORD IS STANDARD
007000           DATA RECORD IS INCR2-LINE.
007100       01  INCR2-LINE           PIC X(130).
007200
007300       FD  ORDERS-INCR3
007400           LABEL RECORD IS STANDARD
007500           DATA RECORD IS INCR3-LINE.
007600       01  INCR3-LINE           PIC X(130).
007700
007800       FD  ORDERS-MASTER-OUT
007900           LABEL RECORD IS OMITTED
008000           DATA RECORD IS MASTER-OUT-LINE.
008100       01  MASTER-OUT-LINE      PIC X(130).
008200
008300       WORKING-STORAGE SECTION.
008310      *    ---- STANDALONE COUNTER, NOT PART OF ANY GROUP -------------
008320       77  W-REJECT-CTR            PIC 9(04)   VALUE ZERO COMP.
008330
008400       01  WORK-AREA.
008500           05  MORE-MASTER         PIC XXX     VALUE 'YES'.
008600           05  MORE-INCR           PIC XXX     VALUE 'YES'.
008700           05  C-ORD-CTR           PIC 9(04)   VALUE ZERO COMP.
008800           05  C-SWAP-CTR          PIC 9(06)   VALUE ZERO COMP.
008900           05  C-SUB1              PIC 9(04)   VALUE ZERO COMP.
009000           05  C-SUB2              PIC 9(04)   VALUE ZERO COMP.
009100           05  FOUND-SW            PIC X(03)   VALUE 'NO'.
009200               88  ORDER-FOUND         VALUE 'YES'.
009300           05  DONE-SW             PIC X(03)   VALUE 'NO'.
009400               88  SORT-DONE           VALUE 'YES'.
009410           05  FILLER              PIC X(02).
009500
009600      *    ---- ORDER HEADER FIELD VIEW OF THE CURRENT LINE ----
009700       01  ORD-HDR-REC REDEFINES MASTER-LINE.
009800           05  OH-ORDER-ID         PIC X(10).
009900           05  OH-ORDER-DATE       PIC X(10).
010000           05  FILLER              PIC X(110).
010100
010200      *    ---- DATE COMPARE WORK AREA, PACKED VIEW (CP2 STYLE) ----
010300       01  DATE-COMPARE-AREA.
010400           05  DC-RAW-DATE         PIC X(10).
010500           05  DC-VALID-SW         PIC X(03)   VALUE 'NO'.
010600               88  DC-DATE-VALID       VALUE 'YES'.
010610           05  FILLER              PIC X(02).
010700       01  DATE-DIGITS-GROUP.
010800           05  DD-YEAR             PIC 9(04).
010900           05  FILLER              PIC X(01).
011000           05  DD-MONTH            PIC 9(02).
011100           05  FILLER              PIC X(01).
011200           05  DD-DAY              PIC 9(02).
011300       01  DATE-DIGITS-KEY REDEFINES DATE-DIGITS-GROUP
011400                               PIC 9(10).
011500
011600      *    ---- ORDER-ID-ONLY VIEWS OF EACH INCREMENTAL LINE, USED --
011700      *    ---- FOR THE DEDUP LOOKUP AGAINST ORDER-WORK-TABLE --------
011800       01  INCR1-ID-VIEW REDEFINES INCR1-LINE.
011900           05  I1-ORDER-ID         PIC X(10).
012000           05  FILLER              PIC X(120).
012100       01  INCR2-ID-VIEW REDEFINES INCR2-LINE.
012200           05  I2-ORDER-ID         PIC X(10).
012300           05  FILLER              PIC X(120).
012400       01  INCR3-ID-VIEW REDEFINES INCR3-LINE.
012500           05  I3-ORDER-ID         PIC X(10).
012600           05  FILLER              PIC X(120).
012700
012800      *    ---- ONE TABLE ENTRY PER ORDER, HEADER LINE PLUS ITS    --
012900      *    ---- ITEM LINES, LOADED FROM MASTER THEN INCREMENTALS   --
013000      *    ---- (CP1 HEADER-TABLE STYLE) ----------------------------
013100       01  ORDER-WORK-TABLE.
013200           05  ORD-ENTRY OCCURS 2000 TIMES.
013300               10  OE-SORT-KEY         PIC 9(10).
013500               10  OE-HDR-LINE         PIC X(130).
013600               10  OE-DET-COUNT        PIC 9(03) VALUE ZERO COMP.
013700               10  OE-DET-LINE OCCURS 200 TIMES
013800                               PIC X(130).
013810           05  FILLER                  PIC X(02).
013900       01  SWAP-ENTRY.
014000           05  SE-SORT-KEY             PIC 9(10).
014100           05  SE-HDR-LINE             PIC X(130).
014200           05  SE-DET-COUNT            PIC 9(03) VALUE ZERO COMP.
014300           05  SE-DET-LINE OCCURS 200 TIMES
014400                           PIC X(130).
014410           05  FILLER                  PIC X(02).
014500
014600       PROCEDURE DIVISION.
014700
014800       0000-CBLMFG01.
014900           PERFORM 1000-INIT.
015000           PERFORM 2000-LOAD-MASTER.
015100           PERFORM 2100-LOAD-INCR-FILES.
015200           PERFORM 3000-SORT-BY-DATE-DESC.
015300           PERFORM 4000-REWRITE-MASTER.
015400           PERFORM 9000-CLOSING.
015500           STOP RUN.
015600
015700       1000-INIT.
015800           MOVE ZERO TO C-ORD-CTR.
015900
016000       2000-LOAD-MASTER.
016100      *    MASTER ENTRIES ALWAYS WIN - THEY ARE LOADED FIRST AND NO
016200      *    LATER INCREMENTAL ROW IS ALLOWED TO REPLACE ONE.
016300           OPEN INPUT ORDERS-MASTER.
016400           MOVE 'YES' TO MORE-MASTER.
016500           PERFORM 2010-READ-MASTER.
016600           PERFORM 2020-PROCESS-MASTER-REC
016700               UNTIL MORE-MASTER = 'NO'.
016800           CLOSE ORDERS-MASTER.
016900
017000       2010-READ-MASTER.
017100           READ ORDERS-MASTER
017200               AT END
017300                   MOVE 'NO' TO MORE-MASTER.
017400
017500       2020-PROCESS-MASTER-REC.
017600           IF OH-ORDER-ID NOT = SPACES
017700               ADD 1 TO C-ORD-CTR
017800               MOVE MASTER-LINE TO OE-HDR-LINE(C-ORD-CTR)
017900               MOVE ZERO TO OE-DET-COUNT(C-ORD-CTR)
018000               MOVE OH-ORDER-DATE TO DC-RAW-DATE
018100               PERFORM 2500-DATE-TO-SORT-KEY
018200               MOVE DATE-DIGITS-KEY TO OE-SORT-KEY(C-ORD-CTR)
018300           ELSE
018400               ADD 1 TO OE-DET-COUNT(C-ORD-CTR)
018500               MOVE MASTER-LINE TO
018600                   OE-DET-LINE(C-ORD-CTR, OE-DET-COUNT(C-ORD-CTR))
018700           END-IF.
018800           PERFORM 2010-READ-MASTER.
018900
019000       2100-LOAD-INCR-FILES.
019100           PERFORM 2110-LOAD-INCR1.
019200           PERFORM 2120-LOAD-INCR2.
019300           PERFORM 2130-LOAD-INCR3.
019400
019500       2110-LOAD-INCR1.
019600           OPEN INPUT ORDERS-INCR1.
019700           MOVE 'YES' TO MORE-INCR.
019800           PERFORM 2111-READ-INCR1.
019900           PERFORM 2200-ADD-IF-NEW-1
020000               UNTIL MORE-INCR = 'NO'.
020100           CLOSE ORDERS-INCR1.
020200
020300       2111-READ-INCR1.
020400           READ ORDERS-INCR1
020500               AT END
020600                   MOVE 'NO' TO MORE-INCR.
020700
020800       2120-LOAD-INCR2.
020900           OPEN INPUT ORDERS-INCR2.
021000           MOVE 'YES' TO MORE-INCR.
021100           PERFORM 2121-READ-INCR2.
021200           PERFORM 2210-ADD-IF-NEW-2
021300               UNTIL MORE-INCR = 'NO'.
021400           CLOSE ORDERS-INCR2.
021500
021600       2121-READ-INCR2.
021700           READ ORDERS-INCR2
021800               AT END
021900                   MOVE 'NO' TO MORE-INCR.
022000
022100       2130-LOAD-INCR3.
022200           OPEN INPUT ORDERS-INCR3.
022300           MOVE 'YES' TO MORE-INCR.
022400           PERFORM 2131-READ-INCR3.
022500           PERFORM 2220-ADD-IF-NEW-3
022600               UNTIL MORE-INCR = 'NO'.
022700           CLOSE ORDERS-INCR3.
022800
022900       2131-READ-INCR3.
023000           READ ORDERS-INCR3
023100               AT END
023200                   MOVE 'NO' TO MORE-INCR.
023300
023400       2200-ADD-IF-NEW-1.
023500      *    ORDER-ID IS BLANK ON AN ITEM ROW; ITEM ROWS ARE APPENDED
023600      *    TO WHICHEVER ENTRY WAS ADDED BY THE LAST HEADER ROW, NEW
023700      *    OR REJECTED ALIKE, SO A DUPLICATE ORDER'S ITEMS ARE
023800      *    QUIETLY SKIPPED ALONG WITH ITS HEADER.
023900           IF I1-ORDER-ID NOT = SPACES
024000               PERFORM 2230-FIND-OR-ADD-HEADER THRU 2230-EXIT
024050               IF NOT ORDER-FOUND
024070                   MOVE INCR1-LINE TO OE-HDR-LINE(C-ORD-CTR)
024090               END-IF
024200           ELSE
024300               IF NOT ORDER-FOUND
024400                   ADD 1 TO OE-DET-COUNT(C-ORD-CTR)
024500                   MOVE INCR1-LINE TO
024600                       OE-DET-LINE(C-ORD-CTR, OE-DET-COUNT(C-ORD-CTR))
024700               END-IF
024800           END-IF.
024900           PERFORM 2111-READ-INCR1.
025000
025100       2210-ADD-IF-NEW-2.
025200           IF I2-ORDER-ID NOT = SPACES
025300               PERFORM 2231-FIND-OR-ADD-HEADER-2 THRU 2231-EXIT
025350               IF NOT ORDER-FOUND
025370                   MOVE INCR2-LINE TO OE-HDR-LINE(C-ORD-CTR)
025390               END-IF
025500           ELSE
025600               IF NOT ORDER-FOUND
025700                   ADD 1 TO OE-DET-COUNT(C-ORD-CTR)
025800                   MOVE INCR2-LINE TO
025900                       OE-DET-LINE(C-ORD-CTR, OE-DET-COUNT(C-ORD-CTR))
026000               END-IF
026100           END-IF.
026200           PERFORM 2121-READ-INCR2.
026300
026400       2220-ADD-IF-NEW-3.
026500           IF I3-ORDER-ID NOT = SPACES
026600               PERFORM 2232-FIND-OR-ADD-HEADER-3 THRU 2232-EXIT
026650               IF NOT ORDER-FOUND
026670                   MOVE INCR3-LINE TO OE-HDR-LINE(C-ORD-CTR)
026690               END-IF
026800           ELSE
026900               IF NOT ORDER-FOUND
027000                   ADD 1 TO OE-DET-COUNT(C-ORD-CTR)
027100                   MOVE INCR3-LINE TO
027200                       OE-DET-LINE(C-ORD-CTR, OE-DET-COUNT(C-ORD-CTR))
027300               END-IF
027400           END-IF.
027500           PERFORM 2131-READ-INCR3.
027600
027700       2230-FIND-OR-ADD-HEADER.
027800           MOVE 'NO' TO FOUND-SW.
027900           MOVE 1 TO C-SUB1.
028000           PERFORM 2235-SEARCH-HDR-1
028100               UNTIL C-SUB1 > C-ORD-CTR OR ORDER-FOUND.
028150           IF ORDER-FOUND
028160               GO TO 2230-EXIT
028170           END-IF.
028200      *    TABLE IS FULL AT 2000 ORDERS - TREAT THE ROW AS A DUP SO
028210      *    ITS ITEMS ARE SKIPPED TOO, SAME AS CR-0162, AND COUNT IT.
028220           IF C-ORD-CTR NOT < 2000
028230               MOVE 'YES' TO FOUND-SW
028240               ADD 1 TO W-REJECT-CTR
028250               GO TO 2230-EXIT
028260           END-IF.
028300           ADD 1 TO C-ORD-CTR.
028400           MOVE INCR1-LINE(11:10) TO DC-RAW-DATE.
028500           PERFORM 2500-DATE-TO-SORT-KEY.
028600           MOVE DATE-DIGITS-KEY TO OE-SORT-KEY(C-ORD-CTR).
028700           MOVE ZERO TO OE-DET-COUNT(C-ORD-CTR).
028900
028950       2230-EXIT.
028960           EXIT.
028970
029000       2235-SEARCH-HDR-1.
029100           IF OE-HDR-LINE(C-SUB1)(1:10) = I1-ORDER-ID
029200               MOVE 'YES' TO FOUND-SW
029300           END-IF.
029400           ADD 1 TO C-SUB1.
029500
029600       2231-FIND-OR-ADD-HEADER-2.
029700           MOVE 'NO' TO FOUND-SW.
029800           MOVE 1 TO C-SUB1.
029900           PERFORM 2236-SEARCH-HDR-2
030000               UNTIL C-SUB1 > C-ORD-CTR OR ORDER-FOUND.
030020           IF ORDER-FOUND
030030               GO TO 2231-EXIT
030040           END-IF.
030050           IF C-ORD-CTR NOT < 2000
030055               MOVE 'YES' TO FOUND-SW
030060               ADD 1 TO W-REJECT-CTR
030065               GO TO 2231-EXIT
030070           END-IF.
030200           ADD 1 TO C-ORD-CTR.
030300           MOVE INCR2-LINE(11:10) TO DC-RAW-DATE.
030400           PERFORM 2500-DATE-TO-SORT-KEY.
030500           MOVE DATE-DIGITS-KEY TO OE-SORT-KEY(C-ORD-CTR).
030600           MOVE ZERO TO OE-DET-COUNT(C-ORD-CTR).
030800
030850       2231-EXIT.
030860           EXIT.
030870
030900       2236-SEARCH-HDR-2.
031000           IF OE-HDR-LINE(C-SUB1)(1:10) = I2-ORDER-ID
031100               MOVE 'YES' TO FOUND-SW
031200           END-IF.
031300           ADD 1 TO C-SUB1.
031400
031500       2232-FIND-OR-ADD-HEADER-3.
031600           MOVE 'NO' TO FOUND-SW.
031700           MOVE 1 TO C-SUB1.
031800           PERFORM 2237-SEARCH-HDR-3
031900               UNTIL C-SUB1 > C-ORD-CTR OR ORDER-FOUND.
031920           IF ORDER-FOUND
031930               GO TO 2232-EXIT
031940           END-IF.
031950           IF C-ORD-CTR NOT < 2000
031955               MOVE 'YES' TO FOUND-SW
031960               ADD 1 TO W-REJECT-CTR
031965               GO TO 2232-EXIT
031970           END-IF.
032100           ADD 1 TO C-ORD-CTR.
032200           MOVE INCR3-LINE(11:10) TO DC-RAW-DATE.
032300           PERFORM 2500-DATE-TO-SORT-KEY.
032400           MOVE DATE-DIGITS-KEY TO OE-SORT-KEY(C-ORD-CTR).
032500           MOVE ZERO TO OE-DET-COUNT(C-ORD-CTR).
032700
032750       2232-EXIT.
032760           EXIT.
032770
032800       2237-SEARCH-HDR-3.
032900           IF OE-HDR-LINE(C-SUB1)(1:10) = I3-ORDER-ID
033000               MOVE 'YES' TO FOUND-SW
033100           END-IF.
033200           ADD 1 TO C-SUB1.
033300
033400       2500-DATE-TO-SORT-KEY.
033500      *    ORDER-DATE IS ISO YYYY-MM-DD; PULL THE DIGITS OUT AND
033600      *    PACK THEM INTO ONE COMPARABLE NUMBER.  UNPARSEABLE OR
033700      *    BLANK DATES SORT LAST, SO THEY GET THE LOWEST KEY.
033800           MOVE ZERO TO DATE-DIGITS-KEY.
033900           MOVE 'NO' TO DC-VALID-SW.
034000           IF DC-RAW-DATE(1:4) IS NUMERIC
034100               AND DC-RAW-DATE(6:2) IS NUMERIC
034200               AND DC-RAW-DATE(9:2) IS NUMERIC
034300               MOVE 'YES' TO DC-VALID-SW
034400           END-IF.
034500           IF DC-DATE-VALID
034600               MOVE DC-RAW-DATE(1:4) TO DD-YEAR
034700               MOVE DC-RAW-DATE(6:2) TO DD-MONTH
034800               MOVE DC-RAW-DATE(9:2) TO DD-DAY
034900           END-IF.
035000
035100       3000-SORT-BY-DATE-DESC.
035200      *    NO SORT VERB ON THIS SHOP'S RUNTIME FOR LINE SEQUENTIAL
035300      *    WORK FILES - A STRAIGHT BUBBLE PASS OVER THE TABLE DOES
035400      *    THE JOB FOR A FEW THOUSAND ORDERS A NIGHT.
035500           MOVE 'NO' TO DONE-SW.
035600           PERFORM 3010-BUBBLE-PASS
035700               UNTIL SORT-DONE.
035800
035900       3010-BUBBLE-PASS.
036000           MOVE 'YES' TO DONE-SW.
036100           MOVE 1 TO C-SUB1.
036200           PERFORM 3020-COMPARE-SWAP
036300               UNTIL C-SUB1 > C-ORD-CTR - 1.
036400
036500       3020-COMPARE-SWAP.
036600           IF OE-SORT-KEY(C-SUB1) < OE-SORT-KEY(C-SUB1 + 1)
036700               PERFORM 3100-SWAP-ENTRIES
036800               MOVE 'NO' TO DONE-SW
036900           END-IF.
037000           ADD 1 TO C-SUB1.
037100
037200       3100-SWAP-ENTRIES.
037300           ADD 1 TO C-SWAP-CTR.
037400           MOVE ORD-ENTRY(C-SUB1) TO SWAP-ENTRY.
037500           MOVE ORD-ENTRY(C-SUB1 + 1) TO ORD-ENTRY(C-SUB1).
037600           MOVE SWAP-ENTRY TO ORD-ENTRY(C-SUB1 + 1).
037700
037800       4000-REWRITE-MASTER.
037900           OPEN OUTPUT ORDERS-MASTER-OUT.
038000           MOVE 1 TO C-SUB1.
038100           PERFORM 4010-WRITE-ONE-ORDER
038200               UNTIL C-SUB1 > C-ORD-CTR.
038300           CLOSE ORDERS-MASTER-OUT.
038400
038500       4010-WRITE-ONE-ORDER.
038600           MOVE OE-HDR-LINE(C-SUB1) TO MASTER-OUT-LINE.
038700           WRITE MASTER-OUT-LINE.
038800           MOVE 1 TO C-SUB2.
038900           PERFORM 4020-WRITE-ONE-DETAIL
039000               UNTIL C-SUB2 > OE-DET-COUNT(C-SUB1).
039100           ADD 1 TO C-SUB1.
039200
039300       4020-WRITE-ONE-DETAIL.
039400           MOVE OE-DET-LINE(C-SUB1, C-SUB2) TO MASTER-OUT-LINE.
039500           WRITE MASTER-OUT-LINE.
039600           ADD 1 TO C-SUB2.
039700
039800       9000-CLOSING.
039900           DISPLAY 'CBLMFG01 - ORDERS MERGED: ' C-ORD-CTR.
039950           DISPLAY 'CBLMFG01 - ORDERS TABLE-FULL REJECTS: '
039960               W-REJECT-CTR.
